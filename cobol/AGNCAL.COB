000100******************************************************************
000200* FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300* DEPTO DE PROCESSAMENTO DE DADOS
000400* SUB-SISTEMA SRS - RESERVA DE SALAS
000500* PROGRAMA  : AGNCAL
000600* FINALIDADE: MONTA A GRADE DE OCUPACAO MENSAL DE CADA SALA A
000700*             PARTIR DAS RESERVAS ACEITAS PELO AGNPROC, QUEBRA O
000800*             MES EM SEMANAS E EMITE O MAPA OCUPADO/LIVRE POR
000900*             SALA, COM NOMES DE MES E DIA TRADUZIDOS, SEGUIDO
001000*             DA RELACAO DE INCIDENCIAS DO LOTE.
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    AGNCAL-COB.
001400 AUTHOR.        E SANTANA.
001500 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
001600 DATE-WRITTEN.  03/12/1989.
001700 DATE-COMPILED.
001800 SECURITY.      CONFIDENCIAL - USO INTERNO FESP - DPD.
001900******************************************************************
002000* HISTORICO DE ALTERACOES
002100*-----------------------------------------------------------------
002200* DATA        PROG  CHAMADO   DESCRICAO
002300*-----------------------------------------------------------------
002400* 03/12/1989  ES    0003      IMPLANTACAO - BASEADO NO RELNOTAS,
002500*                             SUBSTITUINDO O QUEBRO POR ALUNO
002600*                             PELO QUEBRO POR SALA-COD.
002700* 05/02/1990  RT    0041      INCLUIDO CALCULO DO DIA DA SEMANA
002800*                             DO DIA 1 DO MES (CONTAGEM DESDE
002900*                             01/01/2000, SABADO CONHECIDO).
003000* 19/06/1990  ES    0068      CATALOGO DE HORARIOS PASSOU A SER
003100*                             GLOBAL (TODAS AS SALAS), NAO MAIS
003200*                             MONTADO SALA A SALA.
003300* 12/09/1991  MS    0106      RELATORIO PASSA A GRAVAR EM DISCO
003400*                             (agenda.out), NAO MAIS IMPRESSORA.
003500* 30/06/1996  EB    0257      REVISAO GERAL - PADRONIZACAO DOS
003600*                             CODIGOS DE STATUS DE ARQUIVO.
003700* 11/12/1998  CA    0316      ADEQUACAO ANO 2000 - CALCULO DO DIA
003800*                             DA SEMANA PASSA A ACEITAR ANOS
003900*                             MAIORES QUE 1999 NA CONTAGEM.
004000* 19/01/1999  CA    0317      TESTE DE VIRADA DE SECULO EXECUTADO
004100*                             COM LOTE FICTICIO DATADO DE 2000.
004200* 21/04/2003  LF    0395      TABELA DE CATALOGO DE HORARIOS
004300*                             AMPLIADA DE 12 PARA 20 ENTRADAS.
004400* 10/03/2005  LF    0421      INCLUIDA SECAO FINAL DE INCIDENCIAS
004500*                             APOS O MAPA DA ULTIMA SALA.
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-PC.
005100 OBJECT-COMPUTER.   IBM-PC.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS DIA-VALIDO IS "L" "M" "C" "J" "V" "S" "G".
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT CONFIG-SRS  ASSIGN TO DISK
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-CONFIG.
006200
006300     SELECT RESERVA-OK  ASSIGN TO DISK
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FS-RESERVA.
006600
006700     SELECT TRAD-SRS    ASSIGN TO DISK
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-TRAD.
007000
007100     SELECT INCID-SRS   ASSIGN TO DISK
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-INCID.
007400
007500     SELECT AGENDA-SRS  ASSIGN TO DISK
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS FS-AGENDA.
007800
007900     SELECT SORT-SALA   ASSIGN TO DISK.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  CONFIG-SRS
008500     LABEL RECORD STANDARD
008600     VALUE OF FILE-ID IS "config.txt"
008700     RECORD CONTAINS 80 CHARACTERS.
008800 01  REG-CONFIG-LINHA.
008900     05 REG-CONFIG-TEXTO         PIC X(79).
009000     05 FILLER                   PIC X(01).
009100
009200 FD  RESERVA-OK
009300     LABEL RECORD STANDARD
009400     VALUE OF FILE-ID IS "reserva.ok"
009500     RECORD CONTAINS 88 CHARACTERS.
009600 01  REG-RESERVA-OK.
009700     05 ACTIVIDAD-NOMBRE-K       PIC X(30).
009800     05 SALA-COD-K               PIC X(10).
009900     05 FECHA-INICIO-K           PIC 9(08).
010000     05 FECHA-FIN-K              PIC 9(08).
010100     05 DIAS-SEMANA-K            PIC X(07).
010200     05 HORARIOS-K               PIC X(20).
010300     05 FILLER                   PIC X(05).
010400
010500 FD  TRAD-SRS
010600     LABEL RECORD STANDARD
010700     VALUE OF FILE-ID IS WS-TRAD-ARQUIVO
010800     RECORD CONTAINS 40 CHARACTERS.
010900 01  REG-TRAD-LINHA.
011000     05 REG-TRAD-TEXTO           PIC X(39).
011100     05 FILLER                   PIC X(01).
011200
011300 FD  INCID-SRS
011400     LABEL RECORD STANDARD
011500     VALUE OF FILE-ID IS "incidencias.out"
011600     RECORD CONTAINS 132 CHARACTERS.
011700 01  REG-INCIDENCIA-SRS.
011800     05 INCIDENCIA-TEXTO         PIC X(132).
011900
012000 FD  AGENDA-SRS
012100     LABEL RECORD STANDARD
012200     VALUE OF FILE-ID IS "agenda.out"
012300     RECORD CONTAINS 146 CHARACTERS.
012400 01  REG-AGENDA-LINHA.
012500     05 AGENDA-TEXTO             PIC X(140).
012600     05 FILLER                   PIC X(06).
012700
012800 SD  SORT-SALA.
012900 01  REG-SORT-SALA.
013000     05 SALA-COD-ST              PIC X(10).
013100     05 ATIVIDADE-ST             PIC X(30).
013200     05 DT-INI-ST                PIC 9(08).
013300     05 DT-FIM-ST                PIC 9(08).
013400     05 DIAS-ST                  PIC X(07).
013500     05 HORARIOS-ST              PIC X(20).
013600
013700 WORKING-STORAGE SECTION.
013800
013900 01  FS-CONFIG                   PIC X(02) VALUE SPACES.
014000 01  FS-RESERVA                  PIC X(02) VALUE SPACES.
014100 01  FS-TRAD                     PIC X(02) VALUE SPACES.
014200 01  FS-INCID                    PIC X(02) VALUE SPACES.
014300 01  FS-AGENDA                   PIC X(02) VALUE SPACES.
014400
014500 01  WK-CONTADORES.
014600     05 WK-CNT-SALAS             PIC 9(03) COMP VALUE ZERO.
014700     05 WK-CNT-INCIDENCIAS       PIC 9(05) COMP VALUE ZERO.
014800
014900* --- CONFIGURACAO DO LOTE (TOKENIZADA POR ESPACOS, MESMA REGRA
014910*     DO 0200-LE-CONFIG DO AGNCARGA) ----------------------------
015000 01  WK-CONFIG-LINHA-1           PIC X(40).
015100 01  WK-CONFIG-1.
015110     05 WK-CONFIG-TOK-ANO        PIC X(10).
015120     05 WK-CONFIG-TOK-MES        PIC X(10).
015130     05 WK-CONFIG-TOK-3          PIC X(10).
015140     05 WK-CONFIG-CNT            PIC 9(02) COMP.
015400 01  WK-CONFIG-LINHA-2           PIC X(40).
015500 01  WK-CONFIG-2.
015600     05 WK-CONFIG-TOK-LIN        PIC X(10).
015700     05 WK-CONFIG-TOK-LOUT       PIC X(10).
015750     05 WK-CONFIG-TOK2-3         PIC X(10).
015900
016000 01  PROC-YEAR                   PIC 9(04).
016100 01  PROC-MONTH                  PIC 9(02).
016200 01  LANG-IN                     PIC X(03).
016300 01  LANG-OUT                    PIC X(03).
016400 01  WS-TRAD-ARQUIVO             PIC X(12).
016500
016600* --- TABELA DE DIAS POR MES E CALCULO DE ANO BISSEXTO ---------
016700 01  TAB-DIAS-MES-VAL.
016800     05 FILLER PIC 9(02) VALUE 31.
016900     05 FILLER PIC 9(02) VALUE 28.
017000     05 FILLER PIC 9(02) VALUE 31.
017100     05 FILLER PIC 9(02) VALUE 30.
017200     05 FILLER PIC 9(02) VALUE 31.
017300     05 FILLER PIC 9(02) VALUE 30.
017400     05 FILLER PIC 9(02) VALUE 31.
017500     05 FILLER PIC 9(02) VALUE 31.
017600     05 FILLER PIC 9(02) VALUE 30.
017700     05 FILLER PIC 9(02) VALUE 31.
017800     05 FILLER PIC 9(02) VALUE 30.
017900     05 FILLER PIC 9(02) VALUE 31.
018000 01  TAB-DIAS-MES REDEFINES TAB-DIAS-MES-VAL.
018100     05 DIAS-NO-MES OCCURS 12 TIMES PIC 9(02).
018200
018300 01  WK-RESTO-4                  PIC 9(02) COMP.
018400 01  WK-RESTO-100                PIC 9(02) COMP.
018500 01  WK-RESTO-400                PIC 9(02) COMP.
018600 01  WK-ANO-QUOC                 PIC 9(04) COMP.
018700 01  WK-ANO-BISSEXTO             PIC X(01).
018800     88 ANO-E-BISSEXTO                       VALUE "S".
018900 01  WK-ULTIMO-DIA               PIC 9(02) COMP.
019000
019100* --- CONTAGEM DE DIAS DESDE 01/01/2000 (SABADO CONHECIDO) -----
019200* --- PARA ACHAR O DIA DA SEMANA DO DIA 1 DO MES PROCESSADO ----
019300 01  WK-REF-ANO                  PIC 9(04) COMP VALUE 2000.
019400 01  WK-DIAS-DESDE-REF           PIC 9(07) COMP VALUE ZERO.
019500 01  WK-ANO-CORRENTE             PIC 9(04) COMP.
019600 01  WK-MES-CORRENTE             PIC 9(02) COMP.
019700 01  TAB-LETRA-SEMANA-VAL        PIC X(07) VALUE "SGLMCJV".
019800 01  TAB-LETRA-SEMANA REDEFINES TAB-LETRA-SEMANA-VAL.
019900     05 LETRA-SEMANA OCCURS 7 TIMES PIC X(01).
020000 01  WK-DOW-IDX                  PIC 9(02) COMP.
020100
020200* --- GRADE DE OCUPACAO DA SALA CORRENTE ------------------------
020300 01  TAB-GRADE.
020400     05 GRADE-DIA OCCURS 31 TIMES INDEXED BY IX-DIA.
020500        10 GRADE-LETRA           PIC X(01).
020600        10 GRADE-HORA OCCURS 20 TIMES INDEXED BY IX-GH.
020700           15 GRADE-OCUPADO      PIC X(01) VALUE "N".
020800           15 GRADE-ATIVIDADE    PIC X(15) VALUE SPACES.
020900
021000* --- CATALOGO GLOBAL DE TOKENS HH-HH, EM ORDEM LEXICA ----------
021100 01  WK-QTD-CATALOGO             PIC 9(02) COMP VALUE ZERO.
021200 01  TAB-CATALOGO.
021300     05 CATALOGO-HORA OCCURS 20 TIMES INDEXED BY IX-CAT.
021400        10 CATALOGO-TEXTO        PIC X(05).
021500 01  WK-CAT-POS                  PIC 9(02) COMP.
021600 01  WK-CAT-I                    PIC 9(02) COMP.
021700 01  WK-CAT-ACHOU                PIC X(01) VALUE "N".
021800     88 CAT-ACHADO                            VALUE "S".
021900
022000* --- TRADUCAO (MESMO ESQUEMA DE TABELAS DO AGNCARGA) -----------
022100 01  TAB-TRAD-MESES.
022200     05 TRAD-MES OCCURS 12 TIMES INDEXED BY IX-MES
022300        PIC X(20).
022400 01  TAB-TRAD-DIAS.
022500     05 TRAD-DIA OCCURS 7 TIMES INDEXED BY IX-DIA2
022600        PIC X(20).
022700
022800 01  TAB-LETRAS-DIA-VAL          PIC X(07) VALUE "LMCJVSG".
022900 01  TAB-LETRAS-DIA REDEFINES TAB-LETRAS-DIA-VAL.
023000     05 LETRA-DIA-PADRAO OCCURS 7 TIMES PIC X(01).
023100
023200 01  TAB-NOMES-MES-ESP.
023300     05 FILLER PIC X(20) VALUE "ENERO".
023400     05 FILLER PIC X(20) VALUE "FEBRERO".
023500     05 FILLER PIC X(20) VALUE "MARZO".
023600     05 FILLER PIC X(20) VALUE "ABRIL".
023700     05 FILLER PIC X(20) VALUE "MAYO".
023800     05 FILLER PIC X(20) VALUE "JUNIO".
023900     05 FILLER PIC X(20) VALUE "JULIO".
024000     05 FILLER PIC X(20) VALUE "AGOSTO".
024100     05 FILLER PIC X(20) VALUE "SEPTIEMBRE".
024200     05 FILLER PIC X(20) VALUE "OCTUBRE".
024300     05 FILLER PIC X(20) VALUE "NOVIEMBRE".
024400     05 FILLER PIC X(20) VALUE "DICIEMBRE".
024500 01  TAB-MES-PADRAO REDEFINES TAB-NOMES-MES-ESP.
024600     05 NOME-MES-PADRAO OCCURS 12 TIMES PIC X(20).
024700
024800 01  TAB-NOMES-DIA-ESP.
024900     05 FILLER PIC X(20) VALUE "LUNES".
025000     05 FILLER PIC X(20) VALUE "MARTES".
025100     05 FILLER PIC X(20) VALUE "MIERCOLES".
025200     05 FILLER PIC X(20) VALUE "JUEVES".
025300     05 FILLER PIC X(20) VALUE "VIERNES".
025400     05 FILLER PIC X(20) VALUE "SABADO".
025500     05 FILLER PIC X(20) VALUE "DOMINGO".
025600 01  TAB-DIA-PADRAO REDEFINES TAB-NOMES-DIA-ESP.
025700     05 NOME-DIA-PADRAO OCCURS 7 TIMES PIC X(20).
025800
025900 01  TAB-CHAVES-MES.
026000     05 FILLER PIC X(09) VALUE "MONTH.1".
026100     05 FILLER PIC X(09) VALUE "MONTH.2".
026200     05 FILLER PIC X(09) VALUE "MONTH.3".
026300     05 FILLER PIC X(09) VALUE "MONTH.4".
026400     05 FILLER PIC X(09) VALUE "MONTH.5".
026500     05 FILLER PIC X(09) VALUE "MONTH.6".
026600     05 FILLER PIC X(09) VALUE "MONTH.7".
026700     05 FILLER PIC X(09) VALUE "MONTH.8".
026800     05 FILLER PIC X(09) VALUE "MONTH.9".
026900     05 FILLER PIC X(09) VALUE "MONTH.10".
027000     05 FILLER PIC X(09) VALUE "MONTH.11".
027100     05 FILLER PIC X(09) VALUE "MONTH.12".
027200 01  TAB-CHAVE-MES REDEFINES TAB-CHAVES-MES.
027300     05 CHAVE-MES OCCURS 12 TIMES PIC X(09).
027400
027500 01  TAB-CHAVES-DIA.
027600     05 FILLER PIC X(05) VALUE "DAY.L".
027700     05 FILLER PIC X(05) VALUE "DAY.M".
027800     05 FILLER PIC X(05) VALUE "DAY.C".
027900     05 FILLER PIC X(05) VALUE "DAY.J".
028000     05 FILLER PIC X(05) VALUE "DAY.V".
028100     05 FILLER PIC X(05) VALUE "DAY.S".
028200     05 FILLER PIC X(05) VALUE "DAY.G".
028300 01  TAB-CHAVE-DIA REDEFINES TAB-CHAVES-DIA.
028400     05 CHAVE-DIA OCCURS 7 TIMES PIC X(05).
028500
028600 01  WK-TRAD-CHAVE                PIC X(09).
028700 01  WK-TRAD-VALOR                PIC X(20).
028750 01  WK-TRAD-PONTEIRO             PIC 9(02) COMP.
028800
028900* --- RESERVA CORRENTE (SAIDA DO SORT, UMA POR VEZ) -------------
029000 01  WK-CAND-ATIVIDADE            PIC X(30).
029100 01  WK-CAND-SALA                 PIC X(10).
029200 01  WK-CAND-DT-INI                PIC 9(08).
029300 01  WK-CAND-DT-FIM                PIC 9(08).
029400 01  WK-CAND-DIAS                  PIC X(07).
029500 01  WK-CAND-HORARIOS              PIC X(20).
029600
029700 01  WK-CAND-HOR-QTD               PIC 9(02) COMP.
029800 01  TAB-CAND-HORARIOS.
029900     05 CAND-HOR-TOK OCCURS 4 TIMES INDEXED BY IX-CHT.
030000        10 CAND-HOR-TXT           PIC X(05).
030100
030200 01  WK-HOR-RESTO                  PIC X(20).
030300 01  WK-HOR-TOKEN                  PIC X(05).
030400 01  WK-HOR-CAMPOS REDEFINES WK-HOR-TOKEN.
030500     05 WK-HOR-INI-TXT             PIC X(02).
030600     05 FILLER                     PIC X(01).
030700     05 WK-HOR-FIM-TXT             PIC X(02).
030800 01  WK-HOR-PONTEIRO               PIC 9(02) COMP.
030900
031000 01  WK-DATA-DIA-NUM               PIC 9(08).
031100 01  WK-MATCH-CNT                  PIC 9(02) COMP.
031200
031300* --- CONTROLE DE QUEBRA DE SALA E DE SEMANAS -------------------
031400 01  WK-SALA-ANT                   PIC X(10) VALUE SPACES.
031450 01  WK-FLAG-ULTIMA-SALA           PIC X(01) VALUE "N".
031500 01  WK-SEM-INI                    PIC 9(02) COMP.
031600 01  WK-SEM-FIM                    PIC 9(02) COMP.
031700 01  WK-D                          PIC 9(02) COMP.
031800 01  WK-COL-IDX                    PIC 9(01) COMP.
031900
032000* --- LINHAS DO RELATORIO (IDIOMA DO SHOP: CAB/DET) --------------
032100 01  CAB-SRS-1.
032200     05 FILLER                    PIC X(31) VALUE
032300        "RELATORIO DE OCUPACAO DE SALAS".
032400     05 FILLER                    PIC X(02) VALUE SPACES.
032500     05 CAB1-MES                   PIC X(20).
032600     05 FILLER                    PIC X(01) VALUE SPACES.
032700     05 CAB1-ANO                   PIC 9(04).
032800     05 FILLER                    PIC X(04) VALUE SPACES.
032900     05 FILLER                    PIC X(05) VALUE "SALA:".
033000     05 CAB1-SALA                  PIC X(10).
033100     05 FILLER                    PIC X(69) VALUE SPACES.
033200
033300 01  CAB-SRS-2.
033400     05 CAB2-HORA                  PIC X(06) VALUE SPACES.
033500     05 CAB2-DIA OCCURS 7 TIMES.
033600        10 CAB2-DIA-TXT            PIC X(20).
033700
033800 01  DET-SRS-HORA.
033900     05 DET-HORA-TXT                PIC X(06).
034000     05 DET-CELULA OCCURS 7 TIMES.
034100        10 DET-CEL-TXT              PIC X(20).
034200
034300 01  WK-LINHA-BRANCO.
034400     05 FILLER                      PIC X(140) VALUE SPACES.
034500     05 FILLER                      PIC X(06) VALUE SPACES.
034600
034700 01  FIM-RESERVA                    PIC X(01) VALUE "N".
034800     88 ACABOU-RESERVA                          VALUE "S".
034900
035000 PROCEDURE DIVISION.
035100
035200 0000-PRINCIPAL SECTION.
035300 0000-INICIO.
035310*    CAI DIRETO (SEM PERFORM) NA ABERTURA DE ARQUIVOS ABAIXO; AS
035320*    DEMAIS ETAPAS DO LOTE SAO ENCADEADAS POR GO TO/SEQUENCIA
035330*    FISICA ENTRE AS SECTIONS QUE SEGUEM, NO PADRAO DO RESTO DO
035340*    LOTE SRS.
035400 0000-FIM. EXIT.
035500
036000******************************************************************
036050*    ABERTURA DOS ARQUIVOS FIXOS DO LOTE
036100******************************************************************
036200 0100-ABRE-ARQUIVOS SECTION.
036300 0100-ABERTURA.
036400     OPEN INPUT CONFIG-SRS
036500     IF FS-CONFIG NOT = "00"
036600        DISPLAY "AGNCAL - ARQ CONFIG.TXT INEXISTENTE - ABORTADO"
036700        STOP RUN.
036800     OPEN OUTPUT AGENDA-SRS
036900     .
037000*    CAI DIRETO (SEM PERFORM) NA LEITURA DA CONFIGURACAO ABAIXO.
037100 0100-FIM. EXIT.
037200
037300******************************************************************
037400*    LEITURA DO CONFIG.TXT - LINHA 1 (ANO MES) E LINHA 2 (LANG-IN
037410*    LANG-OUT), AMBAS TOKENIZADAS POR ESPACOS, SEM ASSUMIR COLUNA
037420*    FIXA - MESMA REGRA DO 0200-LE-CONFIG DO AGNCARGA, JA QUE OS
037430*    DOIS PROGRAMAS LEEM O MESMO config.txt DO LOTE.
037500******************************************************************
037600 0110-LE-CONFIG SECTION.
037700 0110-LINHA-1.
037800     READ CONFIG-SRS INTO WK-CONFIG-LINHA-1
037900         AT END
038000            DISPLAY "AGNCAL - CONFIG.TXT SEM LINHA 1 - ABORTADO"
038100            GO TO 9900-ABORTA.
038300
038400     UNSTRING WK-CONFIG-LINHA-1 DELIMITED BY ALL SPACES
038500         INTO WK-CONFIG-TOK-ANO WK-CONFIG-TOK-MES
038600              WK-CONFIG-TOK-3
038700         TALLYING IN WK-CONFIG-CNT.
038900
039000     IF WK-CONFIG-CNT NOT = 2
039100        DISPLAY "AGNCAL - CONFIG LINHA 1 INVALIDA - ABORTADO"
039200        GO TO 9900-ABORTA.
039300
039400     IF WK-CONFIG-TOK-ANO IS NOT NUMERIC
039500        OR WK-CONFIG-TOK-MES IS NOT NUMERIC
039600        DISPLAY "AGNCAL - ANO/MES DA CONFIG NAO NUMERICO"
039700        GO TO 9900-ABORTA.
039800
039900     MOVE WK-CONFIG-TOK-ANO      TO PROC-YEAR
040000     MOVE WK-CONFIG-TOK-MES      TO PROC-MONTH
040100
040200     IF PROC-MONTH < 1 OR PROC-MONTH > 12
040300        DISPLAY "AGNCAL - MES DA CONFIG FORA DE 01-12"
040400        GO TO 9900-ABORTA.
040500 0110-LINHA-2.
040600     READ CONFIG-SRS INTO WK-CONFIG-LINHA-2
040700         AT END
040800            DISPLAY "AGNCAL - CONFIG.TXT SEM LINHA 2 - ABORTADO"
040900            GO TO 9900-ABORTA.
041100
041200     UNSTRING WK-CONFIG-LINHA-2 DELIMITED BY ALL SPACES
041300         INTO WK-CONFIG-TOK-LIN WK-CONFIG-TOK-LOUT
041400              WK-CONFIG-TOK2-3
041500         TALLYING IN WK-CONFIG-CNT.
041700
041800     IF WK-CONFIG-CNT NOT = 2
041900        DISPLAY "AGNCAL - CONFIG LINHA 2 INVALIDA - ABORTADO"
042000        GO TO 9900-ABORTA.
042100
042200     MOVE WK-CONFIG-TOK-LIN      TO LANG-IN
042300     MOVE WK-CONFIG-TOK-LOUT     TO LANG-OUT
042400     INSPECT LANG-OUT CONVERTING
042500         "abcdefghijklmnopqrstuvwxyz" TO
042600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
042700     CLOSE CONFIG-SRS
042800     .
042900*    CAI DIRETO (SEM PERFORM) NA CARGA DA TRADUCAO ABAIXO.
043000 0110-FIM. EXIT.
043100
043200******************************************************************
043300*    CARGA DA TABELA DE TRADUCAO DO IDIOMA DE SAIDA (LANG-OUT)
043310*    (SEMEIA COM O DEFAULT ESPANHOL, DEPOIS SOBREPOE COM O
043320*    ARQUIVO .TRA DO IDIOMA PEDIDO - MESMO ARQUIVO E MESMO
043330*    FORMATO "CHAVE<ESPACOS>VALOR" DO 0150-CARREGA-TRADUCAO DO
043340*    AGNCARGA - CADA PROGRAMA E AUTOSSUFICIENTE, SEM COPY. OS
043350*    LACOS DE SEMEADURA/CASAMENTO SAO FEITOS POR GO TO, SEM
043360*    PERFORM ... VARYING.
043400******************************************************************
043500 0120-CARREGA-TRADUCAO SECTION.
043600 0120-INICIALIZA.
043700     SET IX-MES TO 1
043800     GO TO 0120-TESTA-SEMEIA-MES.
043900 0120-SEMEIA-MES.
044000     MOVE NOME-MES-PADRAO (IX-MES) TO TRAD-MES (IX-MES)
044100     SET IX-MES UP BY 1
044200 0120-TESTA-SEMEIA-MES.
044300     IF IX-MES > 12
044400        GO TO 0120-INICIALIZA-DIA.
044500     GO TO 0120-SEMEIA-MES.
044600 0120-INICIALIZA-DIA.
044700     SET IX-DIA2 TO 1
044800     GO TO 0120-TESTA-SEMEIA-DIA.
044900 0120-SEMEIA-DIA.
045000     MOVE NOME-DIA-PADRAO (IX-DIA2) TO TRAD-DIA (IX-DIA2)
045100     SET IX-DIA2 UP BY 1
045200 0120-TESTA-SEMEIA-DIA.
045300     IF IX-DIA2 > 7
045400        GO TO 0120-MONTA-ARQUIVO.
045500     GO TO 0120-SEMEIA-DIA.
045600 0120-MONTA-ARQUIVO.
045700     MOVE LANG-OUT TO WS-TRAD-ARQUIVO (1:3)
045800     MOVE ".TRA"   TO WS-TRAD-ARQUIVO (4:4)
045900
046000     OPEN INPUT TRAD-SRS
046100     IF FS-TRAD NOT = "00"
046200        DISPLAY "AGNCAL - ARQ DE IDIOMA " WS-TRAD-ARQUIVO
046300                " NAO ENCONTRADO - ABORTADO"
046400        GO TO 9900-ABORTA.
046500     GO TO 0120-LE-LINHA.
046600 0120-LE-LINHA.
046700     READ TRAD-SRS INTO REG-TRAD-LINHA
046800         AT END
046900            GO TO 0120-FECHA.
047100
047200     INSPECT REG-TRAD-LINHA CONVERTING
047300         "abcdefghijklmnopqrstuvwxyz" TO
047400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
047500
047600     MOVE 1 TO WK-TRAD-PONTEIRO
047700     UNSTRING REG-TRAD-LINHA DELIMITED BY ALL SPACES
047800         INTO WK-TRAD-CHAVE
047900         WITH POINTER WK-TRAD-PONTEIRO.
048100     MOVE REG-TRAD-LINHA (WK-TRAD-PONTEIRO:20) TO WK-TRAD-VALOR
048200
048300     SET IX-MES TO 1
048400     GO TO 0120-TESTA-CASA-MES.
048500 0120-CASA-MES.
048600     IF WK-TRAD-CHAVE = CHAVE-MES (IX-MES)
048700        MOVE WK-TRAD-VALOR TO TRAD-MES (IX-MES).
048900     SET IX-MES UP BY 1
049000 0120-TESTA-CASA-MES.
049100     IF IX-MES > 12
049200        GO TO 0120-INICIALIZA-CASA-DIA.
049300     GO TO 0120-CASA-MES.
049400 0120-INICIALIZA-CASA-DIA.
049500     SET IX-DIA2 TO 1
049600     GO TO 0120-TESTA-CASA-DIA.
049700 0120-CASA-DIA.
049800     IF WK-TRAD-CHAVE (1:5) = CHAVE-DIA (IX-DIA2)
049900        MOVE WK-TRAD-VALOR TO TRAD-DIA (IX-DIA2).
050100     SET IX-DIA2 UP BY 1
050200 0120-TESTA-CASA-DIA.
050300     IF IX-DIA2 > 7
050400        GO TO 0120-LE-LINHA.
050500     GO TO 0120-CASA-DIA.
050600 0120-FECHA.
050700     CLOSE TRAD-SRS
050800     .
050900*    CAI DIRETO (SEM PERFORM) NO CALCULO DO CALENDARIO ABAIXO.
051000 0120-FIM. EXIT.
051100
051200******************************************************************
051300*    CALCULO DO ULTIMO DIA DO MES E DA LETRA DE DIA-DA-SEMANA
051400*    DE CADA DIA DO MES EM PROCESSAMENTO (L,M,C,J,V,S,G). LACOS
051410*    POR GO TO, SEM PERFORM ... VARYING.
051500******************************************************************
051600 0150-CALCULA-CALENDARIO SECTION.
051700 0150-BISSEXTO.
051800     DIVIDE PROC-YEAR BY 4   GIVING WK-ANO-QUOC
051900                             REMAINDER WK-RESTO-4
052000     DIVIDE PROC-YEAR BY 100 GIVING WK-ANO-QUOC
052100                             REMAINDER WK-RESTO-100
052200     DIVIDE PROC-YEAR BY 400 GIVING WK-ANO-QUOC
052300                             REMAINDER WK-RESTO-400
052400     MOVE "N" TO WK-ANO-BISSEXTO
052500     IF WK-RESTO-4 = 0 AND WK-RESTO-100 NOT = 0
052600        MOVE "S" TO WK-ANO-BISSEXTO.
052700     IF WK-RESTO-400 = 0
052800        MOVE "S" TO WK-ANO-BISSEXTO.
052900 0150-ULTIMO-DIA.
053000     MOVE DIAS-NO-MES (PROC-MONTH) TO WK-ULTIMO-DIA
053100     IF PROC-MONTH = 2 AND ANO-E-BISSEXTO
053200        MOVE 29 TO WK-ULTIMO-DIA.
053300 0150-CONTA-DIAS.
053400     MOVE ZERO TO WK-DIAS-DESDE-REF
053500     MOVE WK-REF-ANO TO WK-ANO-CORRENTE
053600     GO TO 0150-TESTA-SOMA-ANO.
053700 0151-SOMA-ANO.
053800     DIVIDE WK-ANO-CORRENTE BY 4   GIVING WK-ANO-QUOC
053900                                   REMAINDER WK-RESTO-4
054000     DIVIDE WK-ANO-CORRENTE BY 100 GIVING WK-ANO-QUOC
054100                                   REMAINDER WK-RESTO-100
054200     DIVIDE WK-ANO-CORRENTE BY 400 GIVING WK-ANO-QUOC
054300                                   REMAINDER WK-RESTO-400
054400     IF WK-RESTO-400 = 0
054500        OR (WK-RESTO-4 = 0 AND WK-RESTO-100 NOT = 0)
054600        ADD 366 TO WK-DIAS-DESDE-REF
054700     ELSE
054800        ADD 365 TO WK-DIAS-DESDE-REF.
055000     ADD 1 TO WK-ANO-CORRENTE
055100 0150-TESTA-SOMA-ANO.
055200     IF WK-ANO-CORRENTE >= PROC-YEAR
055300        GO TO 0150-INICIA-SOMA-MES.
055400     GO TO 0151-SOMA-ANO.
055500 0150-INICIA-SOMA-MES.
055600     MOVE 1 TO WK-MES-CORRENTE
055700     GO TO 0150-TESTA-SOMA-MES.
055800 0152-SOMA-MES.
055900     IF WK-MES-CORRENTE = 2 AND ANO-E-BISSEXTO
056000        ADD 29 TO WK-DIAS-DESDE-REF
056100     ELSE
056200        ADD DIAS-NO-MES (WK-MES-CORRENTE) TO WK-DIAS-DESDE-REF.
056400     ADD 1 TO WK-MES-CORRENTE
056500 0150-TESTA-SOMA-MES.
056600     IF WK-MES-CORRENTE >= PROC-MONTH
056700        GO TO 0150-MARCA-LETRAS.
056800     GO TO 0152-SOMA-MES.
056900 0150-MARCA-LETRAS.
057000     DIVIDE WK-DIAS-DESDE-REF BY 7 GIVING WK-ANO-QUOC
057100                                   REMAINDER WK-RESTO-4
057200     ADD 1 TO WK-RESTO-4 GIVING WK-DOW-IDX
057300     MOVE 1 TO WK-D
057400     GO TO 0150-TESTA-MARCA-DIA.
057500 0153-MARCA-UM-DIA.
057600     SET IX-DIA TO WK-D
057700     MOVE LETRA-SEMANA (WK-DOW-IDX) TO GRADE-LETRA (IX-DIA)
057800     ADD 1 TO WK-DOW-IDX
057900     IF WK-DOW-IDX > 7
058000        MOVE 1 TO WK-DOW-IDX.
058200     ADD 1 TO WK-D
058300 0150-TESTA-MARCA-DIA.
058400     IF WK-D > WK-ULTIMO-DIA
058500        GO TO 0150-FIM.
058600     GO TO 0153-MARCA-UM-DIA.
058700 0150-FIM. EXIT.
058800
058900******************************************************************
059000*    CATALOGO GLOBAL DE HORARIOS - UMA PASSADA EM RESERVA.OK,
059100*    MONTANDO A LISTA DE TOKENS HH-HH DISTINTOS EM ORDEM LEXICA
059200*    (NAO NUMERICA), CONFORME REGRA DO AGENDAVIEWMODEL
059300******************************************************************
059400 0450-CATALOGO-HORARIOS SECTION.
059500 0450-ABRE.
059600     OPEN INPUT RESERVA-OK
059700     IF FS-RESERVA NOT = "00"
059800        DISPLAY "AGNCAL - ARQ RESERVA.OK INEXISTENTE - ABORTADO"
059900        STOP RUN.
060000 0450-LE-PROXIMA.
060100     READ RESERVA-OK INTO REG-RESERVA-OK
060200         AT END
060300            GO TO 0450-FECHA.
060400     MOVE HORARIOS-K TO WK-HOR-RESTO
060500     MOVE 1 TO WK-HOR-PONTEIRO
060600 0450-PROXIMO-TOKEN.
060700     IF WK-HOR-PONTEIRO > 20
060800        OR WK-HOR-RESTO (WK-HOR-PONTEIRO:1) = SPACE
060900        GO TO 0450-LE-PROXIMA.
061000     MOVE SPACES TO WK-HOR-TOKEN
061100     UNSTRING WK-HOR-RESTO DELIMITED BY "_"
061200         INTO WK-HOR-TOKEN
061300         WITH POINTER WK-HOR-PONTEIRO.
061500     GO TO 0451-INSERE-CATALOGO.
061600 0450-FECHA.
061700     CLOSE RESERVA-OK
061800     GO TO 0450-FIM.
061900*    SO EXECUTADO VIA GO TO EM 0450-PROXIMO-TOKEN ACIMA (E SEUS
061910*    AUXILIARES 0452/0453 MAIS ABAIXO). VOLTA SEMPRE PARA O
061920*    PROXIMO TOKEN.
062000 0451-INSERE-CATALOGO.
062100     IF WK-QTD-CATALOGO = 0
062200        ADD 1 TO WK-QTD-CATALOGO
062300        SET IX-CAT TO WK-QTD-CATALOGO
062400        MOVE WK-HOR-TOKEN TO CATALOGO-TEXTO (IX-CAT)
062500        GO TO 0450-PROXIMO-TOKEN.
062600     MOVE "N" TO WK-CAT-ACHOU
062700     MOVE ZERO TO WK-CAT-POS
062800     SET IX-CAT TO 1
062900     GO TO 0452-TESTA-POSICAO.
063000 0452-ACHA-POSICAO.
063100     IF CATALOGO-TEXTO (IX-CAT) = WK-HOR-TOKEN
063200        SET WK-CAT-POS TO IX-CAT
063300        MOVE "S" TO WK-CAT-ACHOU
063400     ELSE
063500        IF CATALOGO-TEXTO (IX-CAT) > WK-HOR-TOKEN
063600           SET WK-CAT-POS TO IX-CAT.
063900     SET IX-CAT UP BY 1
064000 0452-TESTA-POSICAO.
064100     IF IX-CAT > WK-QTD-CATALOGO OR WK-CAT-POS NOT = ZERO
064200        GO TO 0451-DECIDE.
064300     GO TO 0452-ACHA-POSICAO.
064400 0451-DECIDE.
064500     IF CAT-ACHADO
064600        GO TO 0450-PROXIMO-TOKEN.
064700     IF WK-CAT-POS = ZERO
064800        COMPUTE WK-CAT-POS = WK-QTD-CATALOGO + 1.
065000     IF WK-QTD-CATALOGO < 20
065100        ADD 1 TO WK-QTD-CATALOGO
065200        MOVE WK-QTD-CATALOGO TO WK-CAT-I
065300        GO TO 0453-TESTA-DESLOCA.
065400     GO TO 0450-PROXIMO-TOKEN.
065500 0453-DESLOCA-CATALOGO.
065600     SET IX-CAT TO WK-CAT-I
065700     MOVE CATALOGO-TEXTO (IX-CAT - 1) TO CATALOGO-TEXTO (IX-CAT)
065800     SUBTRACT 1 FROM WK-CAT-I
065900 0453-TESTA-DESLOCA.
066000     IF WK-CAT-I <= WK-CAT-POS
066100        SET IX-CAT TO WK-CAT-POS
066200        MOVE WK-HOR-TOKEN TO CATALOGO-TEXTO (IX-CAT)
066300        GO TO 0450-PROXIMO-TOKEN.
066400     GO TO 0453-DESLOCA-CATALOGO.
066500 0450-FIM. EXIT.
066600
066700******************************************************************
066800*    QUEBRA DO LOTE DE RESERVAS ACEITAS POR SALA-COD, VIA SORT,
066900*    NO MODELO DO RELATORIO DE NOTAS (INPUT/OUTPUT PROCEDURE)
067000******************************************************************
067100 0500-PROCESSA-SALAS SECTION.
067200 0500-PROCESSA.
067300     SORT SORT-SALA ASCENDING KEY SALA-COD-ST
067400         INPUT PROCEDURE IS 0510-SELECIONA-SALA
067500         OUTPUT PROCEDURE IS 0550-EMITE-SALAS
067600     GO TO 0700-COPIA-INCIDENCIAS.
067700 0500-FIM. EXIT.
067800
067900******************************************************************
068000*    INPUT PROCEDURE DO SORT - LE RESERVA.OK E LIBERA PARA O SORT
068100******************************************************************
068200 0510-SELECIONA-SALA SECTION.
068300 0510-ABRE.
068400     OPEN INPUT RESERVA-OK
068500     IF FS-RESERVA NOT = "00"
068600        DISPLAY "AGNCAL - RESERVA.OK INEXISTENTE NO SORT"
068700        STOP RUN.
068800 0510-LE.
068900     READ RESERVA-OK INTO REG-RESERVA-OK
069000         AT END
069100            GO TO 0510-FECHA.
069200     MOVE SALA-COD-K         TO SALA-COD-ST
069300     MOVE ACTIVIDAD-NOMBRE-K TO ATIVIDADE-ST
069400     MOVE FECHA-INICIO-K     TO DT-INI-ST
069500     MOVE FECHA-FIN-K        TO DT-FIM-ST
069600     MOVE DIAS-SEMANA-K      TO DIAS-ST
069700     MOVE HORARIOS-K         TO HORARIOS-ST
069800     RELEASE REG-SORT-SALA
069900     GO TO 0510-LE.
070000 0510-FECHA.
070100     CLOSE RESERVA-OK
070200     .
070300 0510-FIM. EXIT.
070400
070500******************************************************************
070600*    OUTPUT PROCEDURE DO SORT - QUEBRA DE CONTROLE POR SALA-COD.
070700*    O RETORNO DE 0600/0620/0640 PARA O PONTO CERTO DESTA SECTION
070800*    E FEITO POR GO TO, COM WK-FLAG-ULTIMA-SALA DECIDINDO SE O
070900*    0600-EMITE-RELATORIO-SALA FOI CHAMADO NA TROCA DE SALA OU NO
071000*    FIM DO SORT (SEM PERFORM, SEM ENDERECO DE RETORNO DINAMICO).
071100******************************************************************
071200 0550-EMITE-SALAS SECTION.
071300 0550-INICIA.
071400     MOVE SPACES TO WK-SALA-ANT
071500     GO TO 0550-RETORNA.
071600 0550-RETORNA.
071700     RETURN SORT-SALA INTO REG-SORT-SALA
071800         AT END
071900            GO TO 0550-ULTIMA.
072000     IF WK-SALA-ANT = SPACES
072100        MOVE SALA-COD-ST TO WK-SALA-ANT
072200        GO TO 0620-LIMPA-GRADE.
072300     IF SALA-COD-ST NOT = WK-SALA-ANT
072400        MOVE "N" TO WK-FLAG-ULTIMA-SALA
072500        GO TO 0600-EMITE-RELATORIO-SALA.
072600     GO TO 0550-COPIA-CANDIDATA.
072700 0550-TROCA-SALA.
072800     MOVE SALA-COD-ST TO WK-SALA-ANT
072900     GO TO 0620-LIMPA-GRADE.
073000 0550-COPIA-CANDIDATA.
073100     MOVE ATIVIDADE-ST TO WK-CAND-ATIVIDADE
073200     MOVE SALA-COD-ST  TO WK-CAND-SALA
073300     MOVE DT-INI-ST    TO WK-CAND-DT-INI
073400     MOVE DT-FIM-ST    TO WK-CAND-DT-FIM
073500     MOVE DIAS-ST      TO WK-CAND-DIAS
073600     MOVE HORARIOS-ST  TO WK-CAND-HORARIOS
073700     GO TO 0640-MARCA-OCUPACAO.
073800 0550-ULTIMA.
073900     IF WK-SALA-ANT NOT = SPACES
074000        MOVE "S" TO WK-FLAG-ULTIMA-SALA
074100        GO TO 0600-EMITE-RELATORIO-SALA.
074200     .
074300 0550-FIM. EXIT.
074400
074500******************************************************************
074600*    CABECALHO DA SALA E DISPARO DA QUEBRA EM SEMANAS. VOLTA A
074700*    0550-TROCA-SALA OU A 0550-FIM (SORT ENCERRADO) CONFORME
074800*    WK-FLAG-ULTIMA-SALA, ARMADO PELO CHAMADOR EM 0550 ACIMA.
074900******************************************************************
075000 0600-EMITE-RELATORIO-SALA SECTION.
075100 0600-CABECALHO.
075200     MOVE SPACES TO CAB1-MES
075300     SET IX-MES TO PROC-MONTH
075400     MOVE TRAD-MES (IX-MES) TO CAB1-MES
075500     MOVE PROC-YEAR TO CAB1-ANO
075600     MOVE WK-SALA-ANT TO CAB1-SALA
075700     MOVE CAB-SRS-1 TO REG-AGENDA-LINHA
075800     WRITE REG-AGENDA-LINHA
075900     MOVE WK-LINHA-BRANCO TO REG-AGENDA-LINHA
076000     WRITE REG-AGENDA-LINHA
076100     ADD 1 TO WK-CNT-SALAS
076200     GO TO 0650-MONTA-SEMANAS.
076300 0600-DECIDE.
076400     IF WK-FLAG-ULTIMA-SALA = "S"
076500        GO TO 0550-FIM.
076600     GO TO 0550-TROCA-SALA.
076700 0600-FIM. EXIT.
076800
076900******************************************************************
077000*    ZERA A GRADE DE OCUPACAO PARA UMA NOVA SALA. LACO DUPLO
077100*    (DIA X HORA) POR GO TO, SEM PERFORM ... VARYING. VOLTA
077200*    SEMPRE A 0550-COPIA-CANDIDATA (UNICO CAMINHO QUE CHEGA AQUI).
077300******************************************************************
077400 0620-LIMPA-GRADE SECTION.
077500 0620-ZERA-DIAS.
077600     SET IX-DIA TO 1
077700     GO TO 0620-TESTA-DIA.
077800 0621-ZERA-UM-DIA.
077900     SET IX-GH TO 1
078000     GO TO 0622-TESTA-HORA.
078100 0622-ZERA-UMA-HORA.
078200     MOVE "N" TO GRADE-OCUPADO (IX-DIA IX-GH)
078300     MOVE SPACES TO GRADE-ATIVIDADE (IX-DIA IX-GH)
078400     SET IX-GH UP BY 1
078500 0622-TESTA-HORA.
078600     IF IX-GH > 20
078700        GO TO 0620-PROX-DIA.
078800     GO TO 0622-ZERA-UMA-HORA.
078900 0620-PROX-DIA.
079000     SET IX-DIA UP BY 1
079100 0620-TESTA-DIA.
079200     IF IX-DIA > 31
079300        GO TO 0550-COPIA-CANDIDATA.
079400     GO TO 0621-ZERA-UM-DIA.
079500 0620-FIM. EXIT.
079600
079700******************************************************************
079800*    MARCA NA GRADE OS DIAS/HORARIOS OCUPADOS POR UMA RESERVA.
079900*    LACOS (DIAS, TOKENS DE HORARIO, CATALOGO) POR GO TO, SEM
080000*    PERFORM ... VARYING. VOLTA SEMPRE A 0550-RETORNA.
080100******************************************************************
080200 0640-MARCA-OCUPACAO SECTION.
080300 0640-QUEBRA-HORARIOS.
080400     MOVE ZERO TO WK-CAND-HOR-QTD
080500     MOVE WK-CAND-HORARIOS TO WK-HOR-RESTO
080600     MOVE 1 TO WK-HOR-PONTEIRO
080700 0640-PROXIMO-TOKEN.
080800     IF WK-HOR-PONTEIRO > 20
080900        OR WK-HOR-RESTO (WK-HOR-PONTEIRO:1) = SPACE
081000        OR WK-CAND-HOR-QTD = 4
081100        GO TO 0640-MARCA-DIAS.
081200     MOVE SPACES TO WK-HOR-TOKEN
081300     UNSTRING WK-HOR-RESTO DELIMITED BY "_"
081400         INTO WK-HOR-TOKEN
081500         WITH POINTER WK-HOR-PONTEIRO.
081700     ADD 1 TO WK-CAND-HOR-QTD
081800     SET IX-CHT TO WK-CAND-HOR-QTD
081900     MOVE WK-HOR-TOKEN TO CAND-HOR-TXT (IX-CHT)
082000     GO TO 0640-PROXIMO-TOKEN.
082100 0640-MARCA-DIAS.
082200     MOVE 1 TO WK-D
082300     GO TO 0640-TESTA-DIA.
082400 0641-MARCA-UM-DIA.
082500     COMPUTE WK-DATA-DIA-NUM =
082600         PROC-YEAR * 10000 + PROC-MONTH * 100 + WK-D
082700     SET IX-DIA TO WK-D
082800     MOVE ZERO TO WK-MATCH-CNT
082900     INSPECT WK-CAND-DIAS TALLYING WK-MATCH-CNT
083000         FOR ALL GRADE-LETRA (IX-DIA)
083100     IF WK-DATA-DIA-NUM >= WK-CAND-DT-INI
083200        AND WK-DATA-DIA-NUM <= WK-CAND-DT-FIM
083300        AND WK-MATCH-CNT > 0
083400        SET IX-CHT TO 1
083500        GO TO 0642-TESTA-HORA.
083600 0641-PROX-DIA.
083700     ADD 1 TO WK-D
083800 0640-TESTA-DIA.
083900     IF WK-D > WK-ULTIMO-DIA
084000        GO TO 0550-RETORNA.
084100     GO TO 0641-MARCA-UM-DIA.
084200 0642-MARCA-HORAS.
084300     SET IX-CAT TO 1
084400     GO TO 0643-TESTA-CATALOGO.
084500 0643-ACHA-CATALOGO.
084600     SET IX-CAT UP BY 1
084700 0643-TESTA-CATALOGO.
084800     IF IX-CAT > WK-QTD-CATALOGO
084900        OR CATALOGO-TEXTO (IX-CAT) = CAND-HOR-TXT (IX-CHT)
085000        GO TO 0642-DECIDE.
085100     GO TO 0643-ACHA-CATALOGO.
085200 0642-DECIDE.
085300     IF IX-CAT NOT > WK-QTD-CATALOGO
085400        SET IX-GH TO IX-CAT
085500        MOVE "S" TO GRADE-OCUPADO (IX-DIA IX-GH)
085600        MOVE WK-CAND-ATIVIDADE (1:15)
085700            TO GRADE-ATIVIDADE (IX-DIA IX-GH).
085900     SET IX-CHT UP BY 1
086000 0642-TESTA-HORA.
086100     IF IX-CHT > WK-CAND-HOR-QTD
086200        GO TO 0641-PROX-DIA.
086300     GO TO 0642-MARCA-HORAS.
086400 0640-FIM. EXIT.
086500
086600******************************************************************
086700*    QUEBRA DO MES EM SEMANAS (FECHA A SEMANA NO DOMINGO OU NO
086800*    ULTIMO DIA DO MES - SEMANAS DE PONTA PODEM SER PARCIAIS).
086900*    VOLTA A 0600-DECIDE AO TERMINAR TODAS AS SEMANAS DA SALA.
087000******************************************************************
087100 0650-MONTA-SEMANAS SECTION.
087200 0650-INICIA.
087300     MOVE 1 TO WK-SEM-INI
087400 0650-PROXIMA-SEMANA.
087500     IF WK-SEM-INI > WK-ULTIMO-DIA
087600        GO TO 0650-SAI.
087700     MOVE WK-SEM-INI TO WK-SEM-FIM
087800 0650-AVANCA-FIM.
087900     SET IX-DIA TO WK-SEM-FIM
088000     IF GRADE-LETRA (IX-DIA) = "G" OR WK-SEM-FIM >= WK-ULTIMO-DIA
088100        GO TO 0650-IMPRIME.
088200     ADD 1 TO WK-SEM-FIM
088300     GO TO 0650-AVANCA-FIM.
088400 0650-IMPRIME.
088500     GO TO 0660-IMPRIME-SEMANA.
088600 0650-AVANCA-SEMANA.
088700     COMPUTE WK-SEM-INI = WK-SEM-FIM + 1
088800     GO TO 0650-PROXIMA-SEMANA.
088850 0650-SAI.
088880     GO TO 0600-DECIDE.
089000 0650-FIM. EXIT.
089100
089200******************************************************************
089300*    IMPRIME UMA LINHA DE SUB-CABECALHO E UMA LINHA POR HORARIO
089400*    DO CATALOGO, PARA OS DIAS WK-SEM-INI ATE WK-SEM-FIM. LACOS
089500*    POR GO TO, SEM PERFORM ... VARYING. VOLTA A 0650-AVANCA-
089600*    SEMANA (UNICO CHAMADOR).
089700******************************************************************
089800 0660-IMPRIME-SEMANA SECTION.
089900 0660-CABECALHO.
090000     MOVE SPACES TO CAB-SRS-2
090100     MOVE "HORAS" TO CAB2-HORA
090200     MOVE WK-SEM-INI TO WK-D
090300     GO TO 0660-TESTA-DIA-CAB.
090400 0661-IMPRIME-DIA-CAB.
090500     SET IX-DIA TO WK-D
090600     COMPUTE WK-COL-IDX = WK-D - WK-SEM-INI + 1
090700     SET IX-DIA2 TO 1
090800     GO TO 0663-TESTA-LETRA.
090900 0663-ACHA-LETRA.
091000     SET IX-DIA2 UP BY 1
091100 0663-TESTA-LETRA.
091200     IF IX-DIA2 > 7
091300        OR LETRA-DIA-PADRAO (IX-DIA2) = GRADE-LETRA (IX-DIA)
091400        GO TO 0663-DECIDE.
091500     GO TO 0663-ACHA-LETRA.
091600 0663-DECIDE.
091700     MOVE TRAD-DIA (IX-DIA2) TO CAB2-DIA-TXT (WK-COL-IDX)
091800     ADD 1 TO WK-D
091900 0660-TESTA-DIA-CAB.
092000     IF WK-D > WK-SEM-FIM
092100        GO TO 0660-GRAVA-CAB.
092200     GO TO 0661-IMPRIME-DIA-CAB.
092300 0660-GRAVA-CAB.
092400     MOVE CAB-SRS-2 TO REG-AGENDA-LINHA
092500     WRITE REG-AGENDA-LINHA
092600     SET IX-CAT TO 1
092700     GO TO 0660-TESTA-LINHA-HORA.
092800 0664-IMPRIME-LINHA-HORA.
092900     MOVE SPACES TO DET-SRS-HORA
093000     MOVE CATALOGO-TEXTO (IX-CAT) TO DET-HORA-TXT
093100     MOVE WK-SEM-INI TO WK-D
093200     GO TO 0665-TESTA-CELULA.
093300 0665-IMPRIME-UMA-CELULA.
093400     SET IX-DIA TO WK-D
093500     SET IX-GH  TO IX-CAT
093600     COMPUTE WK-COL-IDX = WK-D - WK-SEM-INI + 1
093700     IF GRADE-OCUPADO (IX-DIA IX-GH) = "S"
093800        STRING "OCUPADO " GRADE-ATIVIDADE (IX-DIA IX-GH) (1:10)
093900            DELIMITED BY SIZE INTO DET-CEL-TXT (WK-COL-IDX)
094000     ELSE
094100        MOVE "LIBRE" TO DET-CEL-TXT (WK-COL-IDX).
094300     ADD 1 TO WK-D
094400 0665-TESTA-CELULA.
094500     IF WK-D > WK-SEM-FIM
094600        GO TO 0664-GRAVA-LINHA.
094700     GO TO 0665-IMPRIME-UMA-CELULA.
094800 0664-GRAVA-LINHA.
094900     MOVE DET-SRS-HORA TO REG-AGENDA-LINHA
095000     WRITE REG-AGENDA-LINHA
095100     SET IX-CAT UP BY 1
095200 0660-TESTA-LINHA-HORA.
095300     IF IX-CAT > WK-QTD-CATALOGO
095400        GO TO 0650-AVANCA-SEMANA.
095500     GO TO 0664-IMPRIME-LINHA-HORA.
095600 0660-FIM. EXIT.
095700
095800******************************************************************
095900*    SECAO FINAL - COPIA AS INCIDENCIAS DO LOTE PARA O RELATORIO
096000******************************************************************
096100 0700-COPIA-INCIDENCIAS SECTION.
096200 0700-ABRE.
096300     OPEN INPUT INCID-SRS
096400     IF FS-INCID NOT = "00"
096500        DISPLAY "AGNCAL - ARQ INCIDENCIAS.OUT INEXISTENTE"
096600        STOP RUN.
096700     MOVE WK-LINHA-BRANCO TO REG-AGENDA-LINHA
096800     WRITE REG-AGENDA-LINHA
096900     MOVE "INCIDENCIAS DO LOTE" TO AGENDA-TEXTO
097000     WRITE REG-AGENDA-LINHA
097100 0700-LE.
097200     READ INCID-SRS
097300         AT END
097400            GO TO 0700-FECHA.
097500     MOVE INCIDENCIA-TEXTO TO AGENDA-TEXTO
097600     WRITE REG-AGENDA-LINHA
097700     ADD 1 TO WK-CNT-INCIDENCIAS
097800     GO TO 0700-LE.
097900 0700-FECHA.
098000     CLOSE INCID-SRS
098100     GO TO 9999-FINALIZAR.
098200 0700-FIM. EXIT.
098300
098400******************************************************************
098500*    ABORTO POR ERRO GRAVE NO LOTE
098600******************************************************************
098700 9900-ABORTA SECTION.
098800 9900-FECHA-TUDO.
098900     CLOSE CONFIG-SRS
099000     CLOSE TRAD-SRS
099100     CLOSE AGENDA-SRS
099200     STOP RUN.
099300
099400******************************************************************
099500*    ENCERRAMENTO NORMAL DO LOTE
099600******************************************************************
099700 9999-FINALIZAR SECTION.
099800 9999-FECHA-TUDO.
099900     CLOSE AGENDA-SRS
100000     DISPLAY "AGNCAL - SALAS PROCESSADAS...... : " WK-CNT-SALAS
100100     DISPLAY "AGNCAL - INCIDENCIAS COPIADAS... : "
100200             WK-CNT-INCIDENCIAS
100300     STOP RUN
100400     .
100500 9999-FIM. EXIT.
