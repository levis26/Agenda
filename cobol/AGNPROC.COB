000100******************************************************************
000200* FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300* DEPTO DE PROCESSAMENTO DE DADOS
000400* SUB-SISTEMA SRS - RESERVA DE SALAS
000500* PROGRAMA  : AGNPROC
000600* FINALIDADE: RECEBE AS RESERVAS JA TOKENIZADAS PELO AGNCARGA E
000700*             DETECTA CONFLITO DE HORARIO ENTRE ELAS (MESMA SALA,
000800*             DATAS SOBREPOSTAS E HORARIOS SOBREPOSTOS), GRAVANDO
000900*             AS RESERVAS ACEITAS E AS INCIDENCIAS DE CONFLITO.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    AGNPROC-COB.
001300 AUTHOR.        E SANTANA.
001400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
001500 DATE-WRITTEN.  19/11/1989.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENCIAL - USO INTERNO FESP - DPD.
001800******************************************************************
001900* HISTORICO DE ALTERACOES
002000*-----------------------------------------------------------------
002100* DATA        PROG  CHAMADO   DESCRICAO
002200*-----------------------------------------------------------------
002300* 19/11/1989  ES    0002      IMPLANTACAO - BASEADO NO CLASSIF,
002400*                             MAS COMPARANDO CADA RESERVA CONTRA
002500*                             AS JA ACEITAS, NAO CHAVE UNICA.
002600* 22/01/1990  RT    0039      INCLUIDA REJEICAO POR DIAS-SEMANA
002700*                             EM BRANCO OU FORA DO CONJ VALIDO.
002800* 08/05/1990  ES    0066      TABELA DE ACEITAS AMPLIADA DE 200
002900*                             PARA 500 RESERVAS POR LOTE.
003000* 09/09/1991  MS    0105      INCIDENCIAS DE CONFLITO PASSAM A
003100*                             SER GRAVADAS NO MESMO ARQUIVO DO
003200*                             AGNCARGA (OPEN EXTEND), NAO MAIS
003300*                             EM ARQUIVO PROPRIO.
003400* 14/06/1993  EB    0172      CORRIGIDA COMPARACAO DE DATAS -
003500*                             USAVA "<" ONDE DEVIA SER "NOT >"
003600*                             (RESERVAS ADJACENTES CONFLITAVAM).
003700* 30/06/1996  EB    0256      REVISAO GERAL - PADRONIZACAO DOS
003800*                             CODIGOS DE STATUS DE ARQUIVO.
003900* 11/12/1998  CA    0314      ADEQUACAO ANO 2000 - DATAS DE
004000*                             RESERVA PASSAM A TRAFEGAR COM ANO
004100*                             DE 4 DIGITOS (AAAAMMDD), NAO 2.
004200* 19/01/1999  CA    0315      TESTE DE VIRADA DE SECULO FEITO
004300*                             COM LOTE FICTICIO DATADO DE 2000.
004400* 04/09/2002  CA    0380      CONFIRMADO QUE CONFLITO NAO EXIGE
004500*                             DIA DA SEMANA EM COMUM - A REGRA
004600*                             E SO SALA/DATA/HORA.
004700* 03/03/2004  LF    0410      GRUPO POR SALA PASSOU A SER FEITO
004800*                             SO NO FINAL DO LOTE (0280).
004810* 08/11/2006  LF    0449      FIM NORMAL DESTE PROGRAMA PASSOU A
004820*                             ENCADEAR PARA O AGNCAL POR CHAIN,
004830*                             DENTRO DO NOVO LOTE UNICO ACIONADO
004840*                             PELO AGNDRV (VER AGNCARGA 0448).
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-PC.
005400 OBJECT-COMPUTER.   IBM-PC.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS DIA-VALIDO IS "L" "M" "C" "J" "V" "S" "G".
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT RESERVA-WRK ASSIGN TO DISK
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS FS-RESERVA.
006500
006600     SELECT RESERVA-OK  ASSIGN TO DISK
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS FS-ACEITA.
006900
007000     SELECT INCID-SRS   ASSIGN TO DISK
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-INCID.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700* LAYOUT DA RESERVA COMO GRAVADA PELO AGNCARGA (ENTRADA)
007800 FD  RESERVA-WRK
007900     LABEL RECORD STANDARD
008000     VALUE OF FILE-ID IS "reserva.wrk"
008100     RECORD CONTAINS 88 CHARACTERS.
008200 01  REG-RESERVA-SRS.
008300     05 ACTIVIDAD-NOMBRE-R       PIC X(30).
008400     05 SALA-COD-R               PIC X(10).
008500     05 FECHA-INICIO-R           PIC 9(08).
008600     05 FECHA-FIN-R              PIC 9(08).
008700     05 DIAS-SEMANA-R            PIC X(07).
008800     05 HORARIOS-R               PIC X(20).
008900     05 FILLER                   PIC X(05).
009000
009100* LAYOUT DA RESERVA ACEITA (SAIDA PARA O AGNCAL)
009200 FD  RESERVA-OK
009300     LABEL RECORD STANDARD
009400     VALUE OF FILE-ID IS "reserva.ok"
009500     RECORD CONTAINS 88 CHARACTERS.
009600 01  REG-RESERVA-OK.
009700     05 ACTIVIDAD-NOMBRE-K       PIC X(30).
009800     05 SALA-COD-K               PIC X(10).
009900     05 FECHA-INICIO-K           PIC 9(08).
010000     05 FECHA-FIN-K              PIC 9(08).
010100     05 DIAS-SEMANA-K            PIC X(07).
010200     05 HORARIOS-K               PIC X(20).
010300     05 FILLER                   PIC X(05).
010400
010500 FD  INCID-SRS
010600     LABEL RECORD STANDARD
010700     VALUE OF FILE-ID IS "incidencias.out"
010800     RECORD CONTAINS 132 CHARACTERS.
010900 01  REG-INCIDENCIA-SRS.
011000     05 INCIDENCIA-TEXTO         PIC X(132).
011100
011200 WORKING-STORAGE SECTION.
011300
011400 01  FS-RESERVA                  PIC X(02) VALUE SPACES.
011500 01  FS-ACEITA                   PIC X(02) VALUE SPACES.
011600 01  FS-INCID                    PIC X(02) VALUE SPACES.
011700 01  FIM-RESERVA                 PIC X(01) VALUE "N".
011800     88 ACABOU-RESERVA                      VALUE "S".
011900
012000 01  WK-CONTADORES.
012100     05 WK-CNT-ACEITAS           PIC 9(05) COMP VALUE ZERO.
012200     05 WK-CNT-INCIDENCIAS       PIC 9(05) COMP VALUE ZERO.
012300     05 WK-CNT-LIDAS             PIC 9(05) COMP VALUE ZERO.
012400
012500 01  WK-FLAG-CONFLITO            PIC X(01).
012600     88 CONFLITO-ENCONTRADO                 VALUE "S".
012700 01  WK-FLAG-DIAS-OK             PIC X(01).
012800     88 DIAS-SEMANA-OK                      VALUE "S".
012900
013000 01  WK-MENSAGEM                 PIC X(132).
013100
013200* --- CAMPOS DA RESERVA CANDIDATA (LIDA DO RESERVA-WRK) ----------
013300 01  WK-CAND-ATIVIDADE           PIC X(30).
013400 01  WK-CAND-SALA                PIC X(10).
013500 01  WK-CAND-DT-INI              PIC 9(08).
013600 01  WK-CAND-DT-INI-X REDEFINES WK-CAND-DT-INI.
013700     05 WK-CAND-AAAA-INI         PIC 9(04).
013800     05 WK-CAND-MM-INI           PIC 9(02).
013900     05 WK-CAND-DD-INI           PIC 9(02).
014000 01  WK-CAND-DT-FIM              PIC 9(08).
014100 01  WK-CAND-DT-FIM-X REDEFINES WK-CAND-DT-FIM.
014200     05 WK-CAND-AAAA-FIM         PIC 9(04).
014300     05 WK-CAND-MM-FIM           PIC 9(02).
014400     05 WK-CAND-DD-FIM           PIC 9(02).
014500 01  WK-CAND-DIAS                PIC X(07).
014600 01  WK-CAND-HORARIOS            PIC X(20).
014700 01  WK-CAND-HOR-QTD             PIC 9(02) COMP.
014800 01  TAB-CAND-HORARIOS.
014900     05 CAND-HOR-TOK OCCURS 4 TIMES INDEXED BY IX-CHT.
015000        10 CAND-HOR-INI          PIC 9(02) COMP.
015100        10 CAND-HOR-FIM          PIC 9(02) COMP.
015200
015300* --- TABELA DAS RESERVAS JA ACEITAS NESTE LOTE ------------------
015400 01  WK-QTD-ACEITAS              PIC 9(04) COMP VALUE ZERO.
015500 01  TAB-ACEITAS.
015600     05 ACEITA OCCURS 500 TIMES INDEXED BY IX-ACE.
015700        10 ACE-ATIVIDADE         PIC X(30).
015800        10 ACE-SALA              PIC X(10).
015900        10 ACE-DT-INI            PIC 9(08).
016000        10 ACE-DT-FIM            PIC 9(08).
016100        10 ACE-DIAS              PIC X(07).
016200        10 ACE-HORARIOS          PIC X(20).
016300        10 ACE-HOR-QTD           PIC 9(02) COMP.
016400        10 ACE-HOR-TOK OCCURS 4 TIMES INDEXED BY IX-ACT.
016500           15 ACE-HOR-INI        PIC 9(02) COMP.
016600           15 ACE-HOR-FIM        PIC 9(02) COMP.
016610
016620* --- AGRUPAMENTO DAS ACEITAS POR SALA-COD, EM ORDEM DE PRIMEIRA
016630*     APARICAO, CADA GRUPO GUARDANDO SEUS INDICES EM TAB-ACEITAS
016640*     NA PROPRIA ORDEM DE ACEITACAO (CHAMADO 0451). MONTADO UMA SO
016650*     VEZ, NO FINAL DO LOTE, POR 0280-MONTA-GRUPO-SALA.
016660 01  WK-QTD-GRUPOS               PIC 9(03) COMP VALUE ZERO.
016670 01  TAB-GRUPO-SALA.
016680     05 GRUPO-SALA OCCURS 50 TIMES INDEXED BY IX-GS.
016690        10 GS-SALA               PIC X(10).
016700        10 GS-QTD-RESERVAS       PIC 9(04) COMP.
016710        10 GS-RESERVA-IX OCCURS 500 TIMES
016720                                 INDEXED BY IX-GSR PIC 9(04) COMP.
016730
016800* --- DECOMPOSICAO DE UM TOKEN HH-HH -----------------------------
016900 01  WK-HOR-RESTO                PIC X(20).
017000 01  WK-HOR-TOKEN                PIC X(05).
017100 01  WK-HOR-CAMPOS REDEFINES WK-HOR-TOKEN.
017200     05 WK-HOR-INI-TXT           PIC X(02).
017300     05 FILLER                   PIC X(01).
017400     05 WK-HOR-FIM-TXT           PIC X(02).
017500 01  WK-HOR-PONTEIRO             PIC 9(02) COMP.
017600
017700 PROCEDURE DIVISION.
017800
017900 0000-PRINCIPAL SECTION.
018000 0000-INICIO.
018100*    CAI DIRETO (SEM PERFORM) NA ABERTURA DE ARQUIVOS ABAIXO;
018150*    O LACO DE LEITURA E O ENCERRAMENTO SAO ENCADEADOS POR GO TO
018170*    ENTRE AS SECTIONS, NO PADRAO DO RESTO DO LOTE SRS.
018200 0000-FIM. EXIT.
018300
018900******************************************************************
019000*    ABERTURA DOS ARQUIVOS DO LOTE
019100******************************************************************
019200 0100-ABRE-ARQUIVOS SECTION.
019300 0100-ABERTURA.
019400     OPEN INPUT  RESERVA-WRK
019500     IF FS-RESERVA NOT = "00"
019600        DISPLAY "AGNPROC - ARQ RESERVA.WRK INEXISTENTE - ABORTADO"
019700        STOP RUN.
019800     OPEN OUTPUT RESERVA-OK
019900     OPEN EXTEND INCID-SRS
020000     IF FS-INCID NOT = "00"
020100        DISPLAY "AGNPROC - ARQ INCIDENCIAS.OUT NAO ABERTO"
020200        CLOSE RESERVA-WRK RESERVA-OK
020300        STOP RUN.
020400     .
020500 0100-FIM. EXIT.
020600
020700******************************************************************
020800*    LACO PRINCIPAL - UMA RESERVA CANDIDATA POR VEZ. O RETORNO AO
020810*    TOPO DO LACO (PROXIMA LEITURA) E FEITO POR GO TO 0200-LEITURA
020820*    A PARTIR DE 0250-ACEITA E 0260-GRAVA-INCIDENCIA, MAIS ABAIXO.
020900******************************************************************
021000 0200-LE-RESERVA SECTION.
021100 0200-LEITURA.
021200     READ RESERVA-WRK INTO REG-RESERVA-SRS
021300         AT END
021400            MOVE "S" TO FIM-RESERVA
021500            GO TO 0280-MONTA-GRUPO-SALA.
021700
021800     ADD 1 TO WK-CNT-LIDAS
021900     MOVE ACTIVIDAD-NOMBRE-R TO WK-CAND-ATIVIDADE
022000     MOVE SALA-COD-R         TO WK-CAND-SALA
022100     MOVE FECHA-INICIO-R     TO WK-CAND-DT-INI
022200     MOVE FECHA-FIN-R        TO WK-CAND-DT-FIM
022300     MOVE DIAS-SEMANA-R      TO WK-CAND-DIAS
022400     MOVE HORARIOS-R         TO WK-CAND-HORARIOS
022500     MOVE "S" TO WK-FLAG-DIAS-OK
022600     .
022700*    CAI DIRETO (SEM PERFORM) NA VALIDACAO DE DIAS-SEMANA ABAIXO.
024800 0200-FIM. EXIT.
024900
025000******************************************************************
025100*    REJEICAO 1 E 2: DIAS-SEMANA EM BRANCO OU FORA DO CONJUNTO
025200*    VALIDO (RECHECAGEM DEFENSIVA - O AGNCARGA JA VALIDOU ISTO).
025250*    LACO DE 7 POSICOES POR GO TO, SEM PERFORM ... VARYING.
025300******************************************************************
025400 0210-VALIDA-DIAS-SEMANA SECTION.
025500 0210-VERIFICA.
025600     MOVE "S" TO WK-FLAG-DIAS-OK
025700     IF WK-CAND-DIAS = SPACES
025800        MOVE "N" TO WK-FLAG-DIAS-OK
025900        GO TO 0210-DECIDE.
025950     MOVE 1 TO WK-HOR-PONTEIRO
025980     GO TO 0211-TESTA-LETRA.
026400 0211-CHECA-LETRA.
026700     IF WK-CAND-DIAS (WK-HOR-PONTEIRO:1) NOT = SPACE
026800        AND WK-CAND-DIAS (WK-HOR-PONTEIRO:1) IS NOT DIA-VALIDO
026900        MOVE "N" TO WK-FLAG-DIAS-OK.
027010     ADD 1 TO WK-HOR-PONTEIRO
027015 0211-TESTA-LETRA.
027020     IF WK-HOR-PONTEIRO > 7
027030        GO TO 0210-DECIDE.
027040     GO TO 0211-CHECA-LETRA.
027060 0210-DECIDE.
027065     IF NOT DIAS-SEMANA-OK
027070        STRING "DIAS-SEMANA INVALIDA NO AGNPROC: " WK-CAND-DIAS
027075            DELIMITED BY SIZE INTO WK-MENSAGEM
027078        GO TO 0260-GRAVA-INCIDENCIA.
027079*    CAI DIRETO (SEM PERFORM) NA QUEBRA DE HORARIOS ABAIXO.
027080 0210-FIM. EXIT.
027200
027300******************************************************************
027400*    QUEBRA DE WK-CAND-HORARIOS EM ATE 4 TOKENS HH-HH NUMERICOS
027500*    (SINTAXE JA VALIDADA PELO AGNCARGA - AQUI SO SE CONVERTE)
027600******************************************************************
027700 0220-QUEBRA-HORARIOS SECTION.
027800 0220-INICIA.
027900     MOVE ZERO TO WK-CAND-HOR-QTD
028000     MOVE WK-CAND-HORARIOS TO WK-HOR-RESTO
028100     MOVE 1 TO WK-HOR-PONTEIRO
028200 0220-PROXIMO-TOKEN.
028300     IF WK-HOR-PONTEIRO > 20
028400        OR WK-HOR-RESTO (WK-HOR-PONTEIRO:1) = SPACE
028500        OR WK-CAND-HOR-QTD = 4
028600        GO TO 0220-FIM.
028700
028800     MOVE SPACES TO WK-HOR-TOKEN
028900     UNSTRING WK-HOR-RESTO DELIMITED BY "_"
029000         INTO WK-HOR-TOKEN
029100         WITH POINTER WK-HOR-PONTEIRO.
029300
029400     ADD 1 TO WK-CAND-HOR-QTD
029500     SET IX-CHT TO WK-CAND-HOR-QTD
029600     MOVE WK-HOR-INI-TXT TO CAND-HOR-INI (IX-CHT)
029700     MOVE WK-HOR-FIM-TXT TO CAND-HOR-FIM (IX-CHT)
029800
029900     GO TO 0220-PROXIMO-TOKEN.
029950*    CAI DIRETO (SEM PERFORM) NA VERIFICACAO DE CONFLITO ABAIXO.
030000 0220-FIM. EXIT.
030100
030200******************************************************************
030300*    REJEICAO 3: CONFLITO COM ALGUMA RESERVA JA ACEITA (MESMA
030400*    SALA + DATAS SOBREPOSTAS + HORARIOS SOBREPOSTOS). TRES LACOS
030450*    ANINHADOS (ACEITAS / TOKENS DA CANDIDATA / TOKENS DA ACEITA)
030480*    POR GO TO, SEM PERFORM ... VARYING.
030500******************************************************************
030600 0240-VERIFICA-CONFLITO SECTION.
030700 0240-VARRE-ACEITAS.
030800     MOVE "N" TO WK-FLAG-CONFLITO
030900     SET IX-ACE TO 1
030950     GO TO 0240-TESTA-ACE.
031500 0241-COMPARA-ACEITA.
031600     IF ACE-SALA (IX-ACE) = WK-CAND-SALA
031700        AND WK-CAND-DT-FIM NOT < ACE-DT-INI (IX-ACE)
031800        AND WK-CAND-DT-INI NOT > ACE-DT-FIM (IX-ACE)
031850        SET IX-CHT TO 1
031880        GO TO 0242-TESTA-CHT.
031900     GO TO 0240-PROX-ACE.
032000 0240-TESTA-ACE.
032050     IF IX-ACE > WK-QTD-ACEITAS OR CONFLITO-ENCONTRADO
032060        GO TO 0240-DECIDE.
032070     GO TO 0241-COMPARA-ACEITA.
032080 0240-PROX-ACE.
032090     SET IX-ACE UP BY 1
032095     GO TO 0240-TESTA-ACE.
032600 0242-TESTA-CHT.
032650     IF IX-CHT > WK-CAND-HOR-QTD OR CONFLITO-ENCONTRADO
032660        GO TO 0240-PROX-ACE.
032680     SET IX-ACT TO 1
032690     GO TO 0243-TESTA-ACT.
032700 0242-PROX-CHT.
032750     SET IX-CHT UP BY 1
032780     GO TO 0242-TESTA-CHT.
033300 0243-TESTA-ACT.
033350     IF IX-ACT > ACE-HOR-QTD (IX-ACE) OR CONFLITO-ENCONTRADO
033360        GO TO 0242-PROX-CHT.
033400     IF CAND-HOR-INI (IX-CHT) < ACE-HOR-FIM (IX-ACE IX-ACT)
033500        AND CAND-HOR-FIM (IX-CHT) > ACE-HOR-INI (IX-ACE IX-ACT)
033600        MOVE "S" TO WK-FLAG-CONFLITO.
033750     SET IX-ACT UP BY 1
033780     GO TO 0243-TESTA-ACT.
033800 0240-DECIDE.
033810     IF CONFLITO-ENCONTRADO
033820        STRING "CONFLICTO DE RESERVA: " WK-CAND-SALA " "
033830               WK-CAND-ATIVIDADE
033840            DELIMITED BY SIZE INTO WK-MENSAGEM
033845        GO TO 0260-GRAVA-INCIDENCIA.
033848*    SEM CONFLITO - CAI DIRETO (SEM PERFORM) NA ACEITACAO ABAIXO.
033850 0240-FIM. EXIT.
033900
034000******************************************************************
034100*    ACEITA A RESERVA CANDIDATA: GRAVA NA TABELA E NO ARQUIVO OK.
034150*    LACO DE COPIA DOS TOKENS DE HORARIO POR GO TO, SEM PERFORM.
034200******************************************************************
034300 0250-ACEITA SECTION.
034400 0250-VERIFICA-ESTOURO.
034500     IF WK-QTD-ACEITAS = 500
034600        DISPLAY "AGNPROC - TABELA DE ACEITAS CHEIA - ABORTADO"
034700        GO TO 9900-ABORTA.
034800 0250-GRAVA.
034900     ADD 1 TO WK-QTD-ACEITAS
035000     SET IX-ACE TO WK-QTD-ACEITAS
035100     MOVE WK-CAND-ATIVIDADE TO ACE-ATIVIDADE (IX-ACE)
035200     MOVE WK-CAND-SALA      TO ACE-SALA      (IX-ACE)
035300     MOVE WK-CAND-DT-INI    TO ACE-DT-INI    (IX-ACE)
035400     MOVE WK-CAND-DT-FIM    TO ACE-DT-FIM    (IX-ACE)
035500     MOVE WK-CAND-DIAS      TO ACE-DIAS      (IX-ACE)
035600     MOVE WK-CAND-HORARIOS  TO ACE-HORARIOS  (IX-ACE)
035700     MOVE WK-CAND-HOR-QTD   TO ACE-HOR-QTD   (IX-ACE)
035750     SET IX-CHT TO 1
035780     GO TO 0251-TESTA-TOKEN.
037200 0251-COPIA-TOKEN.
037300     MOVE CAND-HOR-INI (IX-CHT) TO ACE-HOR-INI (IX-ACE IX-CHT)
037400     MOVE CAND-HOR-FIM (IX-CHT) TO ACE-HOR-FIM (IX-ACE IX-CHT)
037450     SET IX-CHT UP BY 1
037480     GO TO 0251-TESTA-TOKEN.
037500 0251-TESTA-TOKEN.
037520     IF IX-CHT > WK-CAND-HOR-QTD
037540        GO TO 0250-GRAVA-RESERVA.
037560     GO TO 0251-COPIA-TOKEN.
037580 0250-GRAVA-RESERVA.
037590     MOVE WK-CAND-ATIVIDADE TO ACTIVIDAD-NOMBRE-K
037600     MOVE WK-CAND-SALA      TO SALA-COD-K
037610     MOVE WK-CAND-DT-INI    TO FECHA-INICIO-K
037620     MOVE WK-CAND-DT-FIM    TO FECHA-FIN-K
037630     MOVE WK-CAND-DIAS      TO DIAS-SEMANA-K
037640     MOVE WK-CAND-HORARIOS  TO HORARIOS-K
037650     WRITE REG-RESERVA-OK
037660     ADD 1 TO WK-CNT-ACEITAS
037670     GO TO 0200-LEITURA.
037680 0250-FIM. EXIT.
037685
037700******************************************************************
037800*    GRAVACAO DE UMA LINHA NO ARQUIVO DE INCIDENCIAS (EXTEND).
037850*    SEMPRE VOLTA A 0200-LEITURA PARA A PROXIMA RESERVA DO LOTE.
037900******************************************************************
038000 0260-GRAVA-INCIDENCIA SECTION.
038100 0260-GRAVA.
038200     MOVE WK-MENSAGEM TO INCIDENCIA-TEXTO
038300     WRITE REG-INCIDENCIA-SRS
038400     ADD 1 TO WK-CNT-INCIDENCIAS
038450     GO TO 0200-LEITURA.
038600 0260-FIM. EXIT.
038700
038800******************************************************************
038900*    MONTAGEM DO AGRUPAMENTO POR SALA (UMA VEZ, NO FINAL DO LOTE,
038920*    APOS O FIM DE ARQUIVO DETECTADO EM 0200-LEITURA ACIMA). PARA
038930*    CADA SALA-COD DISTINTA, NA ORDEM EM QUE APARECE PELA PRIMEIRA
038940*    VEZ EM TAB-ACEITAS, GUARDA EM GS-RESERVA-IX OS INDICES DAS
038950*    SUAS RESERVAS ACEITAS, NA PROPRIA ORDEM DE ACEITACAO (TRES
038960*    LACOS POR GO TO, SEM PERFORM ... VARYING - VARRE ACEITAS /
038970*    ACHA-OU-CRIA GRUPO / ACRESCENTA INDICE AO GRUPO).
039000*    O AGNCAL CONTINUA LIVRE PARA QUEBRAR REG-RESERVA-OK POR
039100*    SALA-COD VIA SORT PARA FINS DE IMPRESSAO - O INDICE MONTADO
039200*    AQUI E A SAIDA DO AGENDAPROCESSOR EXIGIDA PELO LOTE.
039300******************************************************************
039400 0280-MONTA-GRUPO-SALA SECTION.
039410 0280-INICIA.
039420     MOVE ZERO TO WK-QTD-GRUPOS
039430     SET IX-ACE TO 1
039440     GO TO 0280-TESTA-ACE.
039450 0280-PROX-ACE.
039460     SET IX-ACE UP BY 1
039470 0280-TESTA-ACE.
039480     IF IX-ACE > WK-QTD-ACEITAS
039490        GO TO 0280-REGISTRA.
039500     SET IX-GS TO 1
039510     GO TO 0281-TESTA-SALA.
039520 0281-ACHA-SALA.
039530     SET IX-GS UP BY 1
039540 0281-TESTA-SALA.
039550     IF IX-GS > WK-QTD-GRUPOS
039560        GO TO 0282-NOVO-GRUPO.
039570     IF GS-SALA (IX-GS) = ACE-SALA (IX-ACE)
039580        GO TO 0283-ACRESCENTA.
039590     GO TO 0281-ACHA-SALA.
039600 0282-NOVO-GRUPO.
039610     ADD 1 TO WK-QTD-GRUPOS
039620     SET IX-GS TO WK-QTD-GRUPOS
039630     MOVE ACE-SALA (IX-ACE)  TO GS-SALA (IX-GS)
039640     MOVE ZERO               TO GS-QTD-RESERVAS (IX-GS)
039650 0283-ACRESCENTA.
039660     ADD 1 TO GS-QTD-RESERVAS (IX-GS)
039670     SET IX-GSR TO GS-QTD-RESERVAS (IX-GS)
039680     SET GS-RESERVA-IX (IX-GS IX-GSR) TO IX-ACE
039690     GO TO 0280-PROX-ACE.
039700 0280-REGISTRA.
039710     DISPLAY "AGNPROC - RESERVAS ACEITAS NO LOTE: " WK-QTD-ACEITAS
039720     DISPLAY "AGNPROC - SALAS DISTINTAS NO LOTE..: " WK-QTD-GRUPOS
039730     .
039750*    CAI DIRETO (SEM PERFORM) NO ENCERRAMENTO DO LOTE ABAIXO.
039800 0280-FIM. EXIT.
039900
040000******************************************************************
040100*    ABORTO POR ERRO GRAVE NO LOTE
040200******************************************************************
040300 9900-ABORTA SECTION.
040400 9900-FECHA-TUDO.
040500     CLOSE RESERVA-WRK
040600     CLOSE RESERVA-OK
040700     CLOSE INCID-SRS
040800     STOP RUN.
040900
041000******************************************************************
041100*    ENCERRAMENTO NORMAL DO LOTE
041200******************************************************************
041300 9999-FINALIZAR SECTION.
041400 9999-FECHA-TUDO.
041500     CLOSE RESERVA-WRK
041600     CLOSE RESERVA-OK
041700     CLOSE INCID-SRS
041800     DISPLAY "AGNPROC - RESERVAS LIDAS........ : " WK-CNT-LIDAS
041900     DISPLAY "AGNPROC - RESERVAS ACEITAS...... : " WK-CNT-ACEITAS
042000     DISPLAY "AGNPROC - INCIDENCIAS GRAVADAS... : "
042100             WK-CNT-INCIDENCIAS
042200     CHAIN "AGNCAL.EXE"
042300     .
042400 9999-FIM. EXIT.
