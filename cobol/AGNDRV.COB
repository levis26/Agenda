000100******************************************************************
000200* FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300* DEPTO DE PROCESSAMENTO DE DADOS
000400* SUB-SISTEMA SRS - RESERVA DE SALAS
000500* PROGRAMA  : AGNDRV
000600* FINALIDADE: ROTINA DE DISPARO DO LOTE SRS. NAO LE NEM GRAVA
000700*             ARQUIVO ALGUM - APENAS ENCADEIA POR CHAIN PARA O
000800*             PRIMEIRO PASSO DO LOTE (AGNCARGA). OS DEMAIS PASSOS
000900*             (AGNPROC, AGNCAL) SAO ENCADEADOS PELO PROGRAMA
001000*             ANTERIOR AO TERMINAR COM SUCESSO - VER HISTORICO DE
001100*             ALTERACOES DO AGNCARGA (CHAMADO 0448) E DO AGNPROC
001200*             (CHAMADO 0449).
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    AGNDRV-COB.
001600 AUTHOR.        R TANAKA.
001700 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
001800 DATE-WRITTEN.  03/11/1989.
001900 DATE-COMPILED.
002000 SECURITY.      CONFIDENCIAL - USO INTERNO FESP - DPD.
002100******************************************************************
002200* HISTORICO DE ALTERACOES
002300*-----------------------------------------------------------------
002400* DATA        PROG  CHAMADO   DESCRICAO
002500*-----------------------------------------------------------------
002600* 03/11/1989  RT    0001      IMPLANTACAO - NA EPOCA O LOTE SRS
002700*                             ERA UM SO PROGRAMA (AGNCARGA FAZIA
002800*                             LEITURA, CONFLITO E RELATORIO) E
002900*                             ESTA ROTINA SO DISPARAVA O AGNCARGA.
003000* 19/11/1989  RT    0003      AGNCARGA DESMEMBRADO, NASCEU O
003100*                             AGNPROC. SEM ALTERACAO NESTE PGM -
003200*                             O PROPRIO AGNCARGA PASSOU A
003300*                             ENCADEAR POR CHAIN PARA O AGNPROC.
003400* 12/03/1990  RT    0005      CRIADO O AGNCAL (RELATORIO DE
003500*                             OCUPACAO). IDEM ACIMA - ENCADEADO
003600*                             PELO PROPRIO AGNPROC AO TERMINAR.
003700* 19/01/1999  CA    0317      TESTE DE VIRADA DE SECULO DO LOTE
003800*                             COMPLETO (AGNDRV-AGNCARGA-AGNPROC-
003900*                             AGNCAL) EXECUTADO COM LOTE FICTICIO
004000*                             DATADO DE 2000. SEM ALTERACAO DE
004100*                             CODIGO NESTE PROGRAMA.
004200* 08/11/2006  LF    0448      CABECALHO REVISTO PARA DEIXAR
004300*                             EXPLICITO O ENCADEAMENTO COMPLETO
004400*                             DO LOTE; INCLUIDA DATA DO SISTEMA NO
004500*                             LOG DE DISPARO (ACCEPT ... FROM DATE
004600*                             YYYYMMDD).
004610* 21/02/2007  LF    0455      REVISTO O ENCADEAMENTO DE PARAGRAFOS
004620*                             PARA GO TO/SEQUENCIA, SEM PERFORM -
004630*                             PADRAO JA USADO NO RESTO DO LOTE SRS.
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-PC.
005200 OBJECT-COMPUTER.   IBM-PC.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900* --- DATA DO SISTEMA NO MOMENTO DO DISPARO DO LOTE --------------
006000 01  WK-DATA-SISTEMA.
006100     05 WK-DS-ANO                PIC 9(04).
006200     05 WK-DS-MES                PIC 9(02).
006300     05 WK-DS-DIA                PIC 9(02).
006400     05 FILLER                   PIC X(02).
006500 01  WK-DATA-SISTEMA-R REDEFINES WK-DATA-SISTEMA.
006600     05 WK-DS-AAAAMMDD           PIC 9(08).
006700     05 FILLER                   PIC X(02).
006800
006900* --- CONTROLE DE PASSOS DO LOTE (SO PARA LOG - NAO HA LACO) -----
007000 01  WK-CONTROLE-LOTE.
007100     05 WK-CL-PASSO-ATUAL        PIC 9(02) COMP VALUE 1.
007200     05 WK-CL-QTD-PASSOS         PIC 9(02) COMP VALUE 3.
007300     05 FILLER                   PIC X(06).
007400 01  WK-CONTROLE-LOTE-R REDEFINES WK-CONTROLE-LOTE.
007500     05 WK-CL-COMPACTO           PIC X(10).
007600
007700* --- NOME DO PROGRAMA A SER ENCADEADO POR CHAIN -----------------
007800 01  WK-NOME-PASSO-1.
007900     05 WK-NP1-PROGRAMA          PIC X(08) VALUE "AGNCARGA".
008000     05 WK-NP1-EXTENSAO          PIC X(04) VALUE ".EXE".
008100     05 FILLER                   PIC X(02).
008200 01  WK-NOME-PASSO-1-R REDEFINES WK-NOME-PASSO-1.
008300     05 WK-NP1-COMPLETO          PIC X(12).
008400     05 FILLER                   PIC X(02).
008500
008600 PROCEDURE DIVISION.
008700
008800******************************************************************
008900*    ROTINA PRINCIPAL - REGISTRA A DATA DO DISPARO E CAI DIRETO
009000*    (SEQUENCIA FISICA, SEM PERFORM) NO ENCADEAMENTO POR CHAIN
009100*    PARA O PRIMEIRO PASSO DO LOTE SRS (AGNCARGA). O CHAIN NAO
009200*    RETORNA CONTROLE A ESTE PROGRAMA - O RESTANTE DO LOTE
009300*    (AGNPROC, AGNCAL) E ENCADEADO PASSO A PASSO PELO PROPRIO
009400*    PROGRAMA ANTERIOR AO TERMINAR COM SUCESSO.
009500******************************************************************
009600 0000-INICIO.
009700     ACCEPT WK-DS-AAAAMMDD FROM DATE YYYYMMDD
009800     DISPLAY "AGNDRV - DATA DO DISPARO........ : "
009900             WK-DS-DIA "/" WK-DS-MES "/" WK-DS-ANO.
010000
010100 0900-ENCADEIA-AGNCARGA.
010200     MOVE "AGNCARGA" TO WK-NP1-PROGRAMA
010300     MOVE ".EXE"     TO WK-NP1-EXTENSAO
010400     DISPLAY "AGNDRV - INICIANDO LOTE SRS - PASSO "
010500             WK-CL-PASSO-ATUAL " DE " WK-CL-QTD-PASSOS
010600     DISPLAY "AGNDRV - ENCADEANDO PARA......... : "
010700             WK-NP1-COMPLETO
010800     CHAIN WK-NP1-COMPLETO.
