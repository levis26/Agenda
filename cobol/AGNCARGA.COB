000100******************************************************************
000200* FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300* DEPTO DE PROCESSAMENTO DE DADOS
000400* SUB-SISTEMA SRS - RESERVA DE SALAS
000500* PROGRAMA  : AGNCARGA
000600* FINALIDADE: LEITURA E VALIDACAO DO ARQUIVO DE CONFIGURACAO E DO
000700*             ARQUIVO DE PETICOES DE RESERVA DE SALA, GERANDO O
000800*             ARQUIVO DE TRABALHO DE RESERVAS VALIDAS E O ARQUIVO
000900*             DE INCIDENCIAS (LINHAS REJEITADAS).
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    AGNCARGA-COB.
001300 AUTHOR.        R TANAKA.
001400 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
001500 DATE-WRITTEN.  03/11/1989.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENCIAL - USO INTERNO FESP - DPD.
001800******************************************************************
001900* HISTORICO DE ALTERACOES
002000*-----------------------------------------------------------------
002100* DATA        PROG  CHAMADO   DESCRICAO
002200*-----------------------------------------------------------------
002300* 03/11/1989  RT    0001      IMPLANTACAO - LEITURA DO ARQ DE
002400*                             PETICOES DE SALA (1a VERSAO, SO
002500*                             VALIDAVA NOME DA SALA E DATAS).
002600* 22/01/1990  RT    0038      INCLUIDA VALIDACAO DE DIAS-SEMANA
002700*                             (CARACTERES L M C J V S G).
002800* 14/06/1990  MS    0071      INCLUIDA VALIDACAO DE HORARIOS NO
002900*                             FORMATO HH-HH SEPARADOS POR "_".
003000* 09/09/1991  MS    0104      GRAVACAO DAS INCIDENCIAS PASSOU A
003100*                             USAR ARQUIVO SEQUENCIAL PROPRIO EM
003200*                             VEZ DE IMPRESSORA DIRETA.
003300* 02/03/1993  EB    0166      REJEITA LINHA EM BRANCO E LINHA
003400*                             COMENTADA COM "#" NO ARQ PETICOES.
003500* 17/11/1994  EB    0201      CARGA DA TABELA DE TRADUCAO DE MES
003600*                             E DIA PARA RELATORIO EM OUTRO
003700*                             IDIOMA (LANG-OUT DA CONFIGURACAO).
003800* 30/06/1996  EB    0255      REVISAO GERAL - PADRONIZACAO DOS
003900*                             CODIGOS DE STATUS DE ARQUIVO.
004000* 11/12/1998  CA    0312      ADEQUACAO ANO 2000 - CAMPO PROC-ANO
004100*                             PASSA DE 2 PARA 4 DIGITOS EM TODOS
004200*                             OS ARQUIVOS DE ENTRADA.
004300* 19/01/1999  CA    0313      TESTE DE VIRADA DE SECULO EXECUTADO
004400*                             COM LOTE FICTICIO DATADO DE 2000.
004500* 05/08/2001  CA    0358      IDIOMA DE SAIDA PASSA A SER LIDO DE
004600*                             ARQUIVO EXTERNO POR SIGLA (ESP/ENG/
004700*                             CAT/ZHO/JPN/ARA/FRA/DEU/RUS).
004800* 27/02/2003  CA    0390      VALIDACAO DE DIA DO MES (28-31)
004900*                             PASSOU A CONSIDERAR ANO BISSEXTO.
005000* 14/05/2005  LF    0431      CORRIGIDO TRUNCAMENTO DO NOME DA
005100*                             ATIVIDADE QUANDO CONTINHA 30 COLUNAS
005110* 08/11/2006  LF    0448      LOTE PASSOU A ENCADEAR OS 3 PASSOS
005120*                             POR CHAIN (AGNDRV/AGNCARGA/AGNPROC/
005130*                             AGNCAL) - FIM DESTE PROGRAMA AGORA
005140*                             ENCADEIA PARA O AGNPROC EM VEZ DE
005150*                             ENCERRAR O JOB COM STOP RUN.
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-PC.
005700 OBJECT-COMPUTER.   IBM-PC.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS DIA-VALIDO IS "L" "M" "C" "J" "V" "S" "G".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500     SELECT CONFIG-SRS  ASSIGN TO DISK
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS FS-CONFIG.
006800
006900     SELECT PETIC-SRS   ASSIGN TO DISK
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS FS-PETIC.
007200
007300     SELECT TRAD-SRS    ASSIGN TO DISK
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-TRAD.
007600
007700     SELECT RESERVA-WRK ASSIGN TO DISK
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-RESERVA.
008000
008100     SELECT INCID-SRS   ASSIGN TO DISK
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS IS FS-INCID.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  CONFIG-SRS
008900     LABEL RECORD STANDARD
009000     VALUE OF FILE-ID IS "config.txt"
009100     RECORD CONTAINS 80 CHARACTERS.
009200 01  REG-CONFIG-LINHA.
009300     05 REG-CONFIG-TEXTO         PIC X(79).
009400     05 FILLER                   PIC X(01).
009500
009600 FD  PETIC-SRS
009700     LABEL RECORD STANDARD
009800     VALUE OF FILE-ID IS "peticiones.txt"
009900     RECORD CONTAINS 120 CHARACTERS.
010000 01  REG-PETIC-LINHA.
010100     05 REG-PETIC-TEXTO          PIC X(119).
010200     05 FILLER                   PIC X(01).
010300
010400 FD  TRAD-SRS
010500     LABEL RECORD STANDARD
010600     VALUE OF FILE-ID IS WS-TRAD-ARQUIVO
010700     RECORD CONTAINS 40 CHARACTERS.
010800 01  REG-TRAD-LINHA.
010900     05 REG-TRAD-TEXTO           PIC X(39).
011000     05 FILLER                   PIC X(01).
011100
011200* LAYOUT DA RESERVA VALIDADA (CAMPOS 1:1 DA PETICAO DE ORIGEM)
011300 FD  RESERVA-WRK
011400     LABEL RECORD STANDARD
011500     VALUE OF FILE-ID IS "reserva.wrk"
011600     RECORD CONTAINS 88 CHARACTERS.
011700 01  REG-RESERVA-SRS.
011800     05 ACTIVIDAD-NOMBRE-R       PIC X(30).
011900     05 SALA-COD-R               PIC X(10).
012000     05 FECHA-INICIO-R           PIC 9(08).
012100     05 FECHA-FIN-R              PIC 9(08).
012200     05 DIAS-SEMANA-R            PIC X(07).
012300     05 HORARIOS-R               PIC X(20).
012400     05 FILLER                   PIC X(05).
012500
012600 FD  INCID-SRS
012700     LABEL RECORD STANDARD
012800     VALUE OF FILE-ID IS "incidencias.out"
012900     RECORD CONTAINS 132 CHARACTERS.
013000 01  REG-INCIDENCIA-SRS.
013100     05 INCIDENCIA-TEXTO         PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FS-CONFIG                   PIC X(02) VALUE SPACES.
013600 01  FS-PETIC                    PIC X(02) VALUE SPACES.
013700 01  FS-TRAD                     PIC X(02) VALUE SPACES.
013800 01  FS-RESERVA                  PIC X(02) VALUE SPACES.
013900 01  FS-INCID                    PIC X(02) VALUE SPACES.
014000 01  FIM-PETIC                   PIC X(01) VALUE "N".
014100     88 ACABOU-PETIC                        VALUE "S".
014200
014300 01  WK-CONTADORES.
014400     05 WK-CNT-RESERVAS          PIC 9(05) COMP VALUE ZERO.
014500     05 WK-CNT-INCIDENCIAS       PIC 9(05) COMP VALUE ZERO.
014600     05 WK-CNT-LINHA             PIC 9(05) COMP VALUE ZERO.
014700
014800* --- CONFIGURACAO DO LOTE ---------------------------------------
014900 01  WK-CONFIG-1.
015000     05 WK-CONFIG-TOK-ANO        PIC X(10).
015100     05 WK-CONFIG-TOK-MES        PIC X(10).
015200     05 WK-CONFIG-TOK-3          PIC X(10).
015300     05 WK-CONFIG-CNT            PIC 9(02) COMP.
015400 01  WK-CONFIG-2.
015500     05 WK-CONFIG-TOK-LIN        PIC X(10).
015600     05 WK-CONFIG-TOK-LOUT       PIC X(10).
015700     05 WK-CONFIG-TOK2-3         PIC X(10).
015800
015900 01  PROC-YEAR                   PIC 9(04).
016000 01  PROC-MONTH                  PIC 9(02).
016100 01  LANG-IN                     PIC X(03).
016200 01  LANG-OUT                    PIC X(03).
016300
016400 01  WS-TRAD-ARQUIVO             PIC X(12).
016500
016600 01  TAB-LINGUAS-VALIDAS.
016700     05 FILLER                   PIC X(03) VALUE "ESP".
016800     05 FILLER                   PIC X(03) VALUE "ENG".
016900     05 FILLER                   PIC X(03) VALUE "CAT".
017000     05 FILLER                   PIC X(03) VALUE "ZHO".
017100     05 FILLER                   PIC X(03) VALUE "JPN".
017200     05 FILLER                   PIC X(03) VALUE "ARA".
017300     05 FILLER                   PIC X(03) VALUE "FRA".
017400     05 FILLER                   PIC X(03) VALUE "DEU".
017500     05 FILLER                   PIC X(03) VALUE "RUS".
017600 01  TAB-LINGUAS REDEFINES TAB-LINGUAS-VALIDAS.
017700     05 TAB-LINGUA OCCURS 9 TIMES
017800                   INDEXED BY IX-LNG    PIC X(03).
017900
018000* --- CAMPOS DA LINHA DE PETICAO ---------------------------------
018100 01  WK-PETIC-TOKENS.
018200     05 WK-PT-ATIVIDADE          PIC X(30).
018300     05 WK-PT-SALA               PIC X(10).
018400     05 WK-PT-DT-INI             PIC X(10).
018500     05 WK-PT-DT-FIM             PIC X(10).
018600     05 WK-PT-DIAS               PIC X(07).
018700     05 WK-PT-HORARIOS           PIC X(20).
018800     05 WK-PT-SOBRA              PIC X(10).
018900 01  WK-PETIC-CNT                PIC 9(02) COMP.
019000
019100* --- CONVERSAO/VALIDACAO DE DATA DD/MM/AAAA ---------------------
019200 01  WK-DATA-ENTRADA              PIC X(10).
019300 01  WK-DATA-CAMPOS REDEFINES WK-DATA-ENTRADA.
019400     05 WK-DE-DIA                 PIC X(02).
019500     05 WK-DE-BARRA-1             PIC X(01).
019600     05 WK-DE-MES                 PIC X(02).
019700     05 WK-DE-BARRA-2             PIC X(01).
019800     05 WK-DE-ANO                 PIC X(04).
019900 01  WK-DATA-SAIDA-NUM            PIC 9(08).
020000 01  WK-DT-INI-NUM                PIC 9(08).
020100 01  WK-DT-FIM-NUM                PIC 9(08).
020200 01  WK-DT-VALIDA                 PIC X(01).
020300     88 DATA-OK                               VALUE "S".
020400 01  WK-DIA-NUM                   PIC 9(02).
020500 01  WK-MES-NUM                   PIC 9(02).
020600 01  WK-ANO-NUM                   PIC 9(04).
020700 01  WK-ULT-DIA-MES               PIC 9(02).
020800 01  WK-RESTO-4                   PIC 9(02) COMP.
020900 01  WK-RESTO-100                 PIC 9(02) COMP.
021000 01  WK-RESTO-400                 PIC 9(03) COMP.
021100 01  WK-ANO-QUOC                  PIC 9(04) COMP.
021200 01  WK-ANO-BISSEXTO              PIC X(01).
021300     88 ANO-E-BISSEXTO                        VALUE "S".
021400
021500 01  TAB-DIAS-MES-VAL.
021600     05 FILLER                    PIC 9(02) VALUE 31.
021700     05 FILLER                    PIC 9(02) VALUE 28.
021800     05 FILLER                    PIC 9(02) VALUE 31.
021900     05 FILLER                    PIC 9(02) VALUE 30.
022000     05 FILLER                    PIC 9(02) VALUE 31.
022100     05 FILLER                    PIC 9(02) VALUE 30.
022200     05 FILLER                    PIC 9(02) VALUE 31.
022300     05 FILLER                    PIC 9(02) VALUE 31.
022400     05 FILLER                    PIC 9(02) VALUE 30.
022500     05 FILLER                    PIC 9(02) VALUE 31.
022600     05 FILLER                    PIC 9(02) VALUE 30.
022700     05 FILLER                    PIC 9(02) VALUE 31.
022800 01  TAB-DIAS-MES REDEFINES TAB-DIAS-MES-VAL.
022900     05 DIAS-NO-MES OCCURS 12 TIMES PIC 9(02).
023000
023100* --- VALIDACAO DE HORARIOS (TOKENS HH-HH SEPARADOS POR "_") -----
023200 01  WK-HOR-RESTO                 PIC X(20).
023300 01  WK-HOR-TOKEN                 PIC X(05).
023400 01  WK-HOR-CNT-USS               PIC 9(02) COMP.
023500 01  WK-HOR-OK                    PIC X(01).
023600     88 HORARIO-OK                            VALUE "S".
023700 01  WK-HOR-INI-TXT               PIC X(02).
023800 01  WK-HOR-FIM-TXT               PIC X(02).
023900 01  WK-HOR-INI-NUM               PIC 9(02).
024000 01  WK-HOR-FIM-NUM               PIC 9(02).
024100 01  WK-IX                        PIC 9(02) COMP.
024200
024300 01  WK-MENSAGEM                  PIC X(132).
024400
024500* --- TABELA DE TRADUCAO (MESES E DIAS) --------------------------
024600 01  TAB-TRAD-MESES.
024700     05 TRAD-MES OCCURS 12 TIMES INDEXED BY IX-MES.
024800        10 TRAD-MES-TEXTO         PIC X(20).
024900        10 TRAD-MES-ACHOU         PIC X(01) VALUE "N".
025000
025100 01  TAB-TRAD-DIAS.
025200     05 TRAD-DIA OCCURS 7 TIMES INDEXED BY IX-DIA.
025300        10 TRAD-DIA-LETRA         PIC X(01).
025400        10 TRAD-DIA-TEXTO         PIC X(20).
025500        10 TRAD-DIA-ACHOU         PIC X(01) VALUE "N".
025600
025700 01  TAB-LETRAS-DIA-VAL.
025800     05 FILLER                    PIC X(01) VALUE "L".
025900     05 FILLER                    PIC X(01) VALUE "M".
026000     05 FILLER                    PIC X(01) VALUE "C".
026100     05 FILLER                    PIC X(01) VALUE "J".
026200     05 FILLER                    PIC X(01) VALUE "V".
026300     05 FILLER                    PIC X(01) VALUE "S".
026400     05 FILLER                    PIC X(01) VALUE "G".
026500 01  TAB-LETRAS-DIA REDEFINES TAB-LETRAS-DIA-VAL.
026600     05 LETRA-DIA-PADRAO OCCURS 7 TIMES PIC X(01).
026700
026800 01  TAB-NOMES-MES-ESP.
026900     05 FILLER                    PIC X(20) VALUE "ENERO".
027000     05 FILLER                    PIC X(20) VALUE "FEBRERO".
027100     05 FILLER                    PIC X(20) VALUE "MARZO".
027200     05 FILLER                    PIC X(20) VALUE "ABRIL".
027300     05 FILLER                    PIC X(20) VALUE "MAYO".
027400     05 FILLER                    PIC X(20) VALUE "JUNIO".
027500     05 FILLER                    PIC X(20) VALUE "JULIO".
027600     05 FILLER                    PIC X(20) VALUE "AGOSTO".
027700     05 FILLER                    PIC X(20) VALUE "SEPTIEMBRE".
027800     05 FILLER                    PIC X(20) VALUE "OCTUBRE".
027900     05 FILLER                    PIC X(20) VALUE "NOVIEMBRE".
028000     05 FILLER                    PIC X(20) VALUE "DICIEMBRE".
028100 01  TAB-MES-PADRAO REDEFINES TAB-NOMES-MES-ESP.
028200     05 NOME-MES-PADRAO OCCURS 12 TIMES PIC X(20).
028300
028400 01  TAB-NOMES-DIA-ESP.
028500     05 FILLER                    PIC X(20) VALUE "LUNES".
028600     05 FILLER                    PIC X(20) VALUE "MARTES".
028700     05 FILLER                    PIC X(20) VALUE "MIERCOLES".
028800     05 FILLER                    PIC X(20) VALUE "JUEVES".
028900     05 FILLER                    PIC X(20) VALUE "VIERNES".
029000     05 FILLER                    PIC X(20) VALUE "SABADO".
029100     05 FILLER                    PIC X(20) VALUE "DOMINGO".
029200 01  TAB-DIA-PADRAO REDEFINES TAB-NOMES-DIA-ESP.
029300     05 NOME-DIA-PADRAO OCCURS 7 TIMES PIC X(20).
029400
029500 01  TAB-CHAVES-MES.
029600     05 FILLER                    PIC X(09) VALUE "MONTH.1".
029700     05 FILLER                    PIC X(09) VALUE "MONTH.2".
029800     05 FILLER                    PIC X(09) VALUE "MONTH.3".
029900     05 FILLER                    PIC X(09) VALUE "MONTH.4".
030000     05 FILLER                    PIC X(09) VALUE "MONTH.5".
030100     05 FILLER                    PIC X(09) VALUE "MONTH.6".
030200     05 FILLER                    PIC X(09) VALUE "MONTH.7".
030300     05 FILLER                    PIC X(09) VALUE "MONTH.8".
030400     05 FILLER                    PIC X(09) VALUE "MONTH.9".
030500     05 FILLER                    PIC X(09) VALUE "MONTH.10".
030600     05 FILLER                    PIC X(09) VALUE "MONTH.11".
030700     05 FILLER                    PIC X(09) VALUE "MONTH.12".
030800 01  TAB-CHAVE-MES REDEFINES TAB-CHAVES-MES.
030900     05 CHAVE-MES OCCURS 12 TIMES PIC X(09).
031000
031100 01  TAB-CHAVES-DIA.
031200     05 FILLER                    PIC X(05) VALUE "DAY.L".
031300     05 FILLER                    PIC X(05) VALUE "DAY.M".
031400     05 FILLER                    PIC X(05) VALUE "DAY.C".
031500     05 FILLER                    PIC X(05) VALUE "DAY.J".
031600     05 FILLER                    PIC X(05) VALUE "DAY.V".
031700     05 FILLER                    PIC X(05) VALUE "DAY.S".
031800     05 FILLER                    PIC X(05) VALUE "DAY.G".
031900 01  TAB-CHAVE-DIA REDEFINES TAB-CHAVES-DIA.
032000     05 CHAVE-DIA OCCURS 7 TIMES PIC X(05).
032100
032200 01  WK-TRAD-CHAVE                PIC X(09).
032300 01  WK-TRAD-VALOR                PIC X(20).
032400 01  WK-TRAD-PONTEIRO             PIC 9(02) COMP.
032500
032600 PROCEDURE DIVISION.
032700
032800 0000-PRINCIPAL SECTION.
032900 0000-INICIO.
033000*    CAI DIRETO (SEM PERFORM) NA ABERTURA DE ARQUIVOS ABAIXO; O
033010*    RESTO DO LOTE (CONFIG, TRADUCAO, PETICOES, ENCERRAMENTO) E
033020*    ENCADEADO POR GO TO/SEQUENCIA ENTRE AS SECTIONS QUE SEGUEM,
033030*    NO MESMO PADRAO DO RESTANTE DO LOTE SRS.
033040 0000-FIM. EXIT.
033100
033200******************************************************************
033300*    ABERTURA DOS ARQUIVOS DO LOTE
033400******************************************************************
033500 0100-ABRE-ARQUIVOS SECTION.
033600 0100-ABERTURA.
033700     OPEN INPUT  CONFIG-SRS
033800     IF FS-CONFIG NOT = "00"
033900        DISPLAY "AGNCARGA - ARQ CONFIG.TXT INEXISTENTE - ABORTADO"
034000        STOP RUN.
034100     OPEN INPUT  PETIC-SRS
034200     IF FS-PETIC NOT = "00"
034300        DISPLAY "AGNCARGA - ARQ PETICIONES.TXT INEXISTENTE"
034400        CLOSE CONFIG-SRS
034500        STOP RUN.
034600     OPEN OUTPUT RESERVA-WRK
034700     OPEN OUTPUT INCID-SRS
034800     .
034900*    CAI DIRETO (SEM PERFORM) NA LEITURA DA CONFIGURACAO ABAIXO.
035000 0100-FIM. EXIT.
035100
035200******************************************************************
035300*    LEITURA E VALIDACAO DO ARQUIVO DE CONFIGURACAO (2 LINHAS).
035310*    LINHA 1 E TOKENIZADA POR ESPACOS (ANO MES), ACEITANDO MES
035320*    COM 1 OU 2 DIGITOS - NAO SE ASSUME COLUNA FIXA, POIS O MESMO
035330*    LAYOUT E' LIDO PELO AGNCAL NA CARGA DA CONFIGURACAO (0110).
035400******************************************************************
035500 0200-LE-CONFIG SECTION.
035600 0200-LINHA-1.
035700     READ CONFIG-SRS INTO REG-CONFIG-LINHA
035800         AT END
035900            DISPLAY "AGNCARGA - CONFIG.TXT SEM LINHA 1 - ABORTADO"
036000            GO TO 9900-ABORTA.
036200
036300     UNSTRING REG-CONFIG-LINHA DELIMITED BY ALL SPACES
036400         INTO WK-CONFIG-TOK-ANO WK-CONFIG-TOK-MES
036500              WK-CONFIG-TOK-3
036600         TALLYING IN WK-CONFIG-CNT.
036800
036900     IF WK-CONFIG-CNT NOT = 2
037000        DISPLAY "AGNCARGA - CONFIG LINHA 1 INVALIDA - ABORTADO"
037100        GO TO 9900-ABORTA.
037200
037300     IF WK-CONFIG-TOK-ANO IS NOT NUMERIC
037400        OR WK-CONFIG-TOK-MES IS NOT NUMERIC
037500        DISPLAY "AGNCARGA - ANO/MES DA CONFIG NAO NUMERICO"
037600        GO TO 9900-ABORTA.
037700
037800     MOVE WK-CONFIG-TOK-ANO      TO PROC-YEAR
037900     MOVE WK-CONFIG-TOK-MES      TO PROC-MONTH
038000
038100     IF PROC-MONTH < 1 OR PROC-MONTH > 12
038200        DISPLAY "AGNCARGA - MES DA CONFIG FORA DE 01-12"
038300        GO TO 9900-ABORTA.
038400 0200-LINHA-2.
038500     READ CONFIG-SRS INTO REG-CONFIG-LINHA
038600         AT END
038700            DISPLAY "AGNCARGA - CONFIG.TXT SEM LINHA 2 - ABORTADO"
038800            GO TO 9900-ABORTA.
039000
039100     UNSTRING REG-CONFIG-LINHA DELIMITED BY ALL SPACES
039200         INTO WK-CONFIG-TOK-LIN WK-CONFIG-TOK-LOUT
039300              WK-CONFIG-TOK2-3
039400         TALLYING IN WK-CONFIG-CNT.
039600
039700     IF WK-CONFIG-CNT NOT = 2
039800        DISPLAY "AGNCARGA - CONFIG LINHA 2 INVALIDA - ABORTADO"
039900        GO TO 9900-ABORTA.
040000
040100     MOVE WK-CONFIG-TOK-LIN      TO LANG-IN
040200     MOVE WK-CONFIG-TOK-LOUT     TO LANG-OUT
040300     INSPECT LANG-OUT CONVERTING
040400         "abcdefghijklmnopqrstuvwxyz" TO
040500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040600
040700     SET IX-LNG TO 1
040750     GO TO 0200-TESTA-LINGUA.
040800 0200-ACHA-LINGUA.
040850     SET IX-LNG UP BY 1
040900 0200-TESTA-LINGUA.
040950     IF IX-LNG > 9
041000        DISPLAY "AGNCARGA - LANG-OUT DESCONHECIDO - ABORTADO"
041100        GO TO 9900-ABORTA.
041150     IF TAB-LINGUA (IX-LNG) = LANG-OUT
041160        GO TO 0200-LINGUA-FIM.
041200     GO TO 0200-ACHA-LINGUA.
041300*    ENCONTRADO - CAI DIRETO (SEM PERFORM) NA CARGA DA TRADUCAO.
041400 0200-LINGUA-FIM.
041500*    CAI DIRETO (SEM PERFORM) NA CARGA DA TRADUCAO ABAIXO.
041700 0200-FIM. EXIT.
041800
041900******************************************************************
042000*    CARGA DA TABELA DE TRADUCAO DE MES/DIA PARA O LANG-OUT. OS
042010*    LACOS DE SEMEADURA/CASAMENTO (12 MESES, 7 DIAS) SAO FEITOS
042020*    POR GO TO, SEM PERFORM ... VARYING.
042100******************************************************************
042200 0150-CARREGA-TRADUCAO SECTION.
042300 0150-INICIALIZA.
042400     SET IX-MES TO 1
042500     GO TO 0150-TESTA-SEMEIA-MES.
042600 0150-SEMEIA-MES.
042700     MOVE NOME-MES-PADRAO (IX-MES) TO TRAD-MES-TEXTO (IX-MES)
042800     MOVE "N"                      TO TRAD-MES-ACHOU (IX-MES)
042900     SET IX-MES UP BY 1
043000 0150-TESTA-SEMEIA-MES.
043100     IF IX-MES > 12
043200        GO TO 0150-INICIALIZA-DIA.
043300     GO TO 0150-SEMEIA-MES.
043400 0150-INICIALIZA-DIA.
043500     SET IX-DIA TO 1
043600     GO TO 0150-TESTA-SEMEIA-DIA.
043700 0150-SEMEIA-DIA.
043800     MOVE LETRA-DIA-PADRAO (IX-DIA) TO TRAD-DIA-LETRA (IX-DIA)
043900     MOVE NOME-DIA-PADRAO (IX-DIA)  TO TRAD-DIA-TEXTO (IX-DIA)
044000     MOVE "N"                       TO TRAD-DIA-ACHOU (IX-DIA)
044100     SET IX-DIA UP BY 1
044200 0150-TESTA-SEMEIA-DIA.
044300     IF IX-DIA > 7
044400        GO TO 0150-MONTA-ARQUIVO.
044500     GO TO 0150-SEMEIA-DIA.
044600
044700*    NOME E FORMATO DO ARQUIVO DE TRADUCAO: SIGLA DO IDIOMA (3
044710*    LETRAS) + ".TRA", LINHAS "CHAVE<ESPACOS>VALOR" - O MESMO
044720*    LAYOUT QUE O AGNCAL LE NO SEU PROPRIO 0120-CARREGA-TRADUCAO.
044800 0150-MONTA-ARQUIVO.
044900     MOVE LANG-OUT TO WS-TRAD-ARQUIVO (1:3)
045000     MOVE ".TRA"   TO WS-TRAD-ARQUIVO (4:4)
045100
045200     OPEN INPUT TRAD-SRS
045300     IF FS-TRAD NOT = "00"
045400        DISPLAY "AGNCARGA - ARQ DE IDIOMA " WS-TRAD-ARQUIVO
045500                " NAO ENCONTRADO - ABORTADO"
045600        GO TO 9900-ABORTA.
045700     GO TO 0150-LE-LINHA.
045800 0150-LE-LINHA.
045900     READ TRAD-SRS INTO REG-TRAD-LINHA
046000         AT END
046100            GO TO 0150-FECHA.
046300
046400     INSPECT REG-TRAD-LINHA CONVERTING
046500         "abcdefghijklmnopqrstuvwxyz" TO
046600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046700
046800     MOVE 1 TO WK-TRAD-PONTEIRO
046900     UNSTRING REG-TRAD-LINHA DELIMITED BY ALL SPACES
047000         INTO WK-TRAD-CHAVE
047100         WITH POINTER WK-TRAD-PONTEIRO.
047300     MOVE REG-TRAD-LINHA (WK-TRAD-PONTEIRO:20) TO WK-TRAD-VALOR
047400
047500     SET IX-MES TO 1
047600     GO TO 0150-TESTA-CASA-MES.
047700 0150-CASA-MES.
047800     IF WK-TRAD-CHAVE = CHAVE-MES (IX-MES)
047900        MOVE WK-TRAD-VALOR TO TRAD-MES-TEXTO (IX-MES)
048000        MOVE "S"           TO TRAD-MES-ACHOU (IX-MES).
048200     SET IX-MES UP BY 1
048300 0150-TESTA-CASA-MES.
048400     IF IX-MES > 12
048500        GO TO 0150-INICIALIZA-CASA-DIA.
048600     GO TO 0150-CASA-MES.
048700 0150-INICIALIZA-CASA-DIA.
048800     SET IX-DIA TO 1
048900     GO TO 0150-TESTA-CASA-DIA.
049000 0150-CASA-DIA.
049100     IF WK-TRAD-CHAVE (1:5) = CHAVE-DIA (IX-DIA)
049200        MOVE WK-TRAD-VALOR TO TRAD-DIA-TEXTO (IX-DIA)
049300        MOVE "S"           TO TRAD-DIA-ACHOU (IX-DIA).
049500     SET IX-DIA UP BY 1
049600 0150-TESTA-CASA-DIA.
049700     IF IX-DIA > 7
049800        GO TO 0150-LE-LINHA.
049900     GO TO 0150-CASA-DIA.
050000 0150-FECHA.
050100     CLOSE TRAD-SRS
050200     .
050300*    CAI DIRETO (SEM PERFORM) NO LACO DE PETICOES ABAIXO.
050400 0150-FIM. EXIT.
050500
050600******************************************************************
050700*    LACO PRINCIPAL - UMA PETICAO POR LINHA. O RETORNO AO TOPO DO
050710*    LACO (PROXIMA LEITURA) E FEITO POR GO TO 0300-LE-PETICAO A
050720*    PARTIR DE 0340-GRAVA-INCIDENCIA E 0350-GRAVA-RESERVA, MAIS
050730*    ABAIXO, SEM PERFORM.
050800******************************************************************
050900 0300-PROCESSA-PETICOES SECTION.
051000 0300-LE-PETICAO.
051100     READ PETIC-SRS INTO REG-PETIC-LINHA
051200         AT END
051300            MOVE "S" TO FIM-PETIC
051400            GO TO 9999-FINALIZAR.
051600
051700     ADD 1 TO WK-CNT-LINHA
051800
051900     IF REG-PETIC-LINHA = SPACES
052000        GO TO 0300-LE-PETICAO.
052100     IF REG-PETIC-LINHA (1:1) = "#"
052200        GO TO 0300-LE-PETICAO.
052300     .
052400*    CAI DIRETO (SEM PERFORM) NA TOKENIZACAO DA PETICAO ABAIXO.
052500 0300-FIM. EXIT.
052600
052700******************************************************************
052800*    QUEBRA DA LINHA EM 6 CAMPOS E VALIDACOES DE CAMPO
052900******************************************************************
053000 0310-TOKENIZA-PETICAO SECTION.
053100 0310-UNSTRING.
053200     MOVE ZERO TO WK-PETIC-CNT
053300     UNSTRING REG-PETIC-LINHA DELIMITED BY ALL SPACES
053400         INTO WK-PT-ATIVIDADE WK-PT-SALA
053500              WK-PT-DT-INI    WK-PT-DT-FIM
053600              WK-PT-DIAS      WK-PT-HORARIOS
053700              WK-PT-SOBRA
053800         TALLYING IN WK-PETIC-CNT.
054000
054100     IF WK-PETIC-CNT NOT = 6
054200        STRING "FORMATO INVALIDO (ESPERADOS 6 CAMPOS): "
054300               REG-PETIC-LINHA (1:90)
054400               DELIMITED BY SIZE INTO WK-MENSAGEM
054500        GO TO 0340-GRAVA-INCIDENCIA.
054600
054700     MOVE "S" TO WK-DT-VALIDA
054800     .
054900*    CAI DIRETO (SEM PERFORM) NA VALIDACAO DE DATAS ABAIXO.
055000 0310-FIM. EXIT.
055100
055200******************************************************************
055300*    VALIDACAO DE FECHA-INICIO / FECHA-FIN (DD/MM/AAAA), COM
055310*    CALCULO DE ANO BISSEXTO REPETIDO PARA CADA UMA DAS DUAS
055320*    DATAS (SEM SUBROTINA COMPARTILHADA - GO TO NAO TEM RETORNO).
055400******************************************************************
055500 0320-VALIDA-DATAS SECTION.
055600 0320-FAZ-INICIO.
055700     MOVE WK-PT-DT-INI TO WK-DATA-ENTRADA
055800     IF WK-DE-BARRA-1 NOT = "/" OR WK-DE-BARRA-2 NOT = "/"
055900        GO TO 0320-INICIO-INVALIDA.
056000     IF WK-DE-DIA IS NOT NUMERIC
056100        OR WK-DE-MES IS NOT NUMERIC
056200        OR WK-DE-ANO IS NOT NUMERIC
056300        GO TO 0320-INICIO-INVALIDA.
056400
056500     MOVE WK-DE-DIA TO WK-DIA-NUM
056600     MOVE WK-DE-MES TO WK-MES-NUM
056700     MOVE WK-DE-ANO TO WK-ANO-NUM
056800
056900     IF WK-MES-NUM < 1 OR WK-MES-NUM > 12
057000        GO TO 0320-INICIO-INVALIDA.
057100
057200     MOVE "N" TO WK-ANO-BISSEXTO
057300     DIVIDE WK-ANO-NUM BY 4   GIVING WK-ANO-QUOC
057400            REMAINDER WK-RESTO-4
057500     DIVIDE WK-ANO-NUM BY 100 GIVING WK-ANO-QUOC
057600            REMAINDER WK-RESTO-100
057700     DIVIDE WK-ANO-NUM BY 400 GIVING WK-ANO-QUOC
057800            REMAINDER WK-RESTO-400
057900     IF WK-RESTO-4 = 0 AND WK-RESTO-100 NOT = 0
058000        MOVE "S" TO WK-ANO-BISSEXTO.
058100     IF WK-RESTO-400 = 0
058200        MOVE "S" TO WK-ANO-BISSEXTO.
058300
058400     MOVE DIAS-NO-MES (WK-MES-NUM) TO WK-ULT-DIA-MES
058500     IF WK-MES-NUM = 2 AND ANO-E-BISSEXTO
058600        MOVE 29 TO WK-ULT-DIA-MES.
058700
058800     IF WK-DIA-NUM < 1 OR WK-DIA-NUM > WK-ULT-DIA-MES
058900        GO TO 0320-INICIO-INVALIDA.
059000
059100     COMPUTE WK-DT-INI-NUM =
059200           WK-ANO-NUM * 10000 + WK-MES-NUM * 100 + WK-DIA-NUM
059300     GO TO 0320-FAZ-FIM.
059400 0320-INICIO-INVALIDA.
059500     MOVE "N" TO WK-DT-VALIDA
059600     STRING "FECHA-INICIO INVALIDA: " WK-PT-DT-INI
059700         DELIMITED BY SIZE INTO WK-MENSAGEM
059800     GO TO 0340-GRAVA-INCIDENCIA.
059900 0320-FAZ-FIM.
060000     MOVE WK-PT-DT-FIM TO WK-DATA-ENTRADA
060100     IF WK-DE-BARRA-1 NOT = "/" OR WK-DE-BARRA-2 NOT = "/"
060200        GO TO 0320-FIM-INVALIDA.
060300     IF WK-DE-DIA IS NOT NUMERIC
060400        OR WK-DE-MES IS NOT NUMERIC
060500        OR WK-DE-ANO IS NOT NUMERIC
060600        GO TO 0320-FIM-INVALIDA.
060700
060800     MOVE WK-DE-DIA TO WK-DIA-NUM
060900     MOVE WK-DE-MES TO WK-MES-NUM
061000     MOVE WK-DE-ANO TO WK-ANO-NUM
061100
061200     IF WK-MES-NUM < 1 OR WK-MES-NUM > 12
061300        GO TO 0320-FIM-INVALIDA.
061400
061500     MOVE "N" TO WK-ANO-BISSEXTO
061600     DIVIDE WK-ANO-NUM BY 4   GIVING WK-ANO-QUOC
061700            REMAINDER WK-RESTO-4
061800     DIVIDE WK-ANO-NUM BY 100 GIVING WK-ANO-QUOC
061900            REMAINDER WK-RESTO-100
062000     DIVIDE WK-ANO-NUM BY 400 GIVING WK-ANO-QUOC
062100            REMAINDER WK-RESTO-400
062200     IF WK-RESTO-4 = 0 AND WK-RESTO-100 NOT = 0
062300        MOVE "S" TO WK-ANO-BISSEXTO.
062400     IF WK-RESTO-400 = 0
062500        MOVE "S" TO WK-ANO-BISSEXTO.
062600
062700     MOVE DIAS-NO-MES (WK-MES-NUM) TO WK-ULT-DIA-MES
062800     IF WK-MES-NUM = 2 AND ANO-E-BISSEXTO
062900        MOVE 29 TO WK-ULT-DIA-MES.
063000
063100     IF WK-DIA-NUM < 1 OR WK-DIA-NUM > WK-ULT-DIA-MES
063200        GO TO 0320-FIM-INVALIDA.
063300
063400     COMPUTE WK-DT-FIM-NUM =
063500           WK-ANO-NUM * 10000 + WK-MES-NUM * 100 + WK-DIA-NUM
063600     GO TO 0320-COMPARA.
063700 0320-FIM-INVALIDA.
063800     MOVE "N" TO WK-DT-VALIDA
063900     STRING "FECHA-FIN INVALIDA: " WK-PT-DT-FIM
064000         DELIMITED BY SIZE INTO WK-MENSAGEM
064100     GO TO 0340-GRAVA-INCIDENCIA.
064200 0320-COMPARA.
064300     IF WK-DT-INI-NUM > WK-DT-FIM-NUM
064400        MOVE "N" TO WK-DT-VALIDA
064500        STRING "La fecha de inicio no puede ser posterior a "
064600               "la fecha de fin."
064700            DELIMITED BY SIZE INTO WK-MENSAGEM
064800        GO TO 0340-GRAVA-INCIDENCIA.
064900*    DATAS OK - CAI DIRETO (SEM PERFORM) NA VALIDACAO DE
064910*    DIAS-SEMANA ABAIXO.
065000 0330-VALIDA-DIAS-SEMANA SECTION.
065100 0330-VERIFICA-BRANCO.
065200     IF WK-PT-DIAS = SPACES
065300        STRING "DIAS-SEMANA EN BLANCO"
065400            DELIMITED BY SIZE INTO WK-MENSAGEM
065500        GO TO 0340-GRAVA-INCIDENCIA.
065600     MOVE 1 TO WK-IX
065700     GO TO 0330-TESTA-LETRA.
065800 0330-CHECA-LETRA.
065900     IF WK-PT-DIAS (WK-IX:1) NOT = SPACE
066000        AND WK-PT-DIAS (WK-IX:1) IS NOT DIA-VALIDO
066100        STRING "DIAS-SEMANA CONTIENE CARACTER INVALIDO: "
066200               WK-PT-DIAS
066300            DELIMITED BY SIZE INTO WK-MENSAGEM
066400        GO TO 0340-GRAVA-INCIDENCIA.
066500     ADD 1 TO WK-IX
066600 0330-TESTA-LETRA.
066700     IF WK-IX > 7
066800        GO TO 0336-VALIDA-HORARIOS.
066900     GO TO 0330-CHECA-LETRA.
067000
067100******************************************************************
067200*    VALIDACAO DE HORARIOS: TOKENS HH-HH SEPARADOS POR "_"
067300******************************************************************
067400 0336-VALIDA-HORARIOS SECTION.
067500 0336-INICIA.
067600     MOVE WK-PT-HORARIOS TO WK-HOR-RESTO
067700     MOVE 1 TO WK-HOR-CNT-USS
067800     IF WK-HOR-RESTO = SPACES
067900        STRING "HORARIOS EN BLANCO"
068000            DELIMITED BY SIZE INTO WK-MENSAGEM
068100        GO TO 0340-GRAVA-INCIDENCIA.
068200 0336-PROXIMO-TOKEN.
068300     IF WK-HOR-CNT-USS > 20
068400        OR WK-HOR-RESTO (WK-HOR-CNT-USS:1) = SPACE
068500        GO TO 0350-GRAVA-RESERVA.
068600
068700     MOVE SPACES TO WK-HOR-TOKEN
068800     UNSTRING WK-HOR-RESTO DELIMITED BY "_"
068900         INTO WK-HOR-TOKEN
069000         WITH POINTER WK-HOR-CNT-USS.
069200
069300     IF WK-HOR-TOKEN (3:1) NOT = "-"
069400        GO TO 0336-REJEITA.
069500
069600     MOVE WK-HOR-TOKEN (1:2) TO WK-HOR-INI-TXT
069700     MOVE WK-HOR-TOKEN (4:2) TO WK-HOR-FIM-TXT
069800
069900     IF WK-HOR-INI-TXT IS NOT NUMERIC
070000        OR WK-HOR-FIM-TXT IS NOT NUMERIC
070100        GO TO 0336-REJEITA.
070200
070300     MOVE WK-HOR-INI-TXT TO WK-HOR-INI-NUM
070400     MOVE WK-HOR-FIM-TXT TO WK-HOR-FIM-NUM
070500
070600     IF WK-HOR-FIM-NUM > 24
070700        OR WK-HOR-INI-NUM NOT < WK-HOR-FIM-NUM
070800        GO TO 0336-REJEITA.
070900
071000     GO TO 0336-PROXIMO-TOKEN.
071100 0336-REJEITA.
071200     STRING "HORARIOS INVALIDO: " WK-PT-HORARIOS
071300         DELIMITED BY SIZE INTO WK-MENSAGEM
071400     GO TO 0340-GRAVA-INCIDENCIA.
071500
071600******************************************************************
071700*    GRAVACAO DE UMA LINHA NO ARQUIVO DE INCIDENCIAS. SEMPRE
071710*    VOLTA A 0300-LE-PETICAO PARA A PROXIMA LINHA DO LOTE.
071800******************************************************************
071900 0340-GRAVA-INCIDENCIA SECTION.
072000 0340-GRAVA.
072100     MOVE WK-MENSAGEM TO INCIDENCIA-TEXTO
072200     WRITE REG-INCIDENCIA-SRS
072300     ADD 1 TO WK-CNT-INCIDENCIAS
072400     GO TO 0300-LE-PETICAO.
072500
072600******************************************************************
072700*    GRAVACAO DE UMA RESERVA VALIDADA NO ARQUIVO DE TRABALHO.
072710*    SEMPRE VOLTA A 0300-LE-PETICAO PARA A PROXIMA LINHA DO LOTE.
072800******************************************************************
072900 0350-GRAVA-RESERVA SECTION.
073000 0350-GRAVA.
073100     MOVE WK-PT-ATIVIDADE  TO ACTIVIDAD-NOMBRE-R
073200     MOVE WK-PT-SALA       TO SALA-COD-R
073300     MOVE WK-DT-INI-NUM    TO FECHA-INICIO-R
073400     MOVE WK-DT-FIM-NUM    TO FECHA-FIN-R
073500     MOVE WK-PT-DIAS       TO DIAS-SEMANA-R
073600     MOVE WK-PT-HORARIOS   TO HORARIOS-R
073700     WRITE REG-RESERVA-SRS
073800     ADD 1 TO WK-CNT-RESERVAS
073900     GO TO 0300-LE-PETICAO.
074000
074100******************************************************************
074200*    ABORTO POR ERRO GRAVE NO LOTE
074300******************************************************************
074400 9900-ABORTA SECTION.
074500 9900-FECHA-TUDO.
074600     IF FS-CONFIG = "00"
074700        CLOSE CONFIG-SRS.
074800     IF FS-PETIC = "00"
074900        CLOSE PETIC-SRS.
075000     CLOSE RESERVA-WRK
075100     CLOSE INCID-SRS
075200     STOP RUN.
075300
075400******************************************************************
075500*    ENCERRAMENTO NORMAL DO LOTE
075600******************************************************************
075700 9999-FINALIZAR SECTION.
075800 9999-FECHA-TUDO.
075900     CLOSE CONFIG-SRS
076000     CLOSE PETIC-SRS
076100     CLOSE RESERVA-WRK
076200     CLOSE INCID-SRS
076300     DISPLAY "AGNCARGA - RESERVAS GRAVADAS.... : " WK-CNT-RESERVAS
076400     DISPLAY "AGNCARGA - INCIDENCIAS GRAVADAS.. : "
076500             WK-CNT-INCIDENCIAS
076600     CHAIN "AGNPROC.EXE"
076700     .
076800 9999-FIM. EXIT.
